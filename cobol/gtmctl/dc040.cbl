       >>source free
 identification          division.
*>================================================================
*>
 program-id.            dc040.
*>
 author.                V B Coen.
*>
 installation.          Applewood Computers - GTM Deal Control.
*>
 date-written.          01/12/86.
 date-compiled.
*>
 security.              Applewood Computers - Company Confidential.
*>                       Distributed under the GNU General Public License.
*>                       See the file COPYING for details.
*>
*>****************************************************************
*>    REMARKS.
*>    METRICS REPORT FOR THE GTM DEAL-CONTROL BATCH SUITE.  USES
*>    RW (REPORT WRITER) FOR THE PRINTED LAYOUT - SEMI-SOURCED
*>    FROM THE PAYROLL SUITE'S CHECK REGISTER REPORT.
*>    PASS ONE WALKS SD-DEALS TALLYING TOTALS, AUTO-APPROVED,
*>    ESCALATED, ESCALATION-BY-TEAM AND RULE-TRIGGER COUNTS.
*>    PASS TWO WALKS OVERRIDE-LOG TALLYING OVERRIDE COUNTS BY
*>    REASON AND BY TEAM.  RATES ARE THEN COMPUTED, THE TEAM AND
*>    RULE TABLES SORTED DESCENDING BY COUNT, AND THE REPORT IS
*>    PRINTED WITH THE CONTROL TOTALS FOOTER READ FROM DC-CTL-FILE.
*>
*>    CALLED MODULES.    NONE.
*>    FILES USED.
*>                       SD-DEALS      INPUT  INDEXED      244
*>                       OVERRIDE-LOG  INPUT  SEQUENTIAL    80
*>                       DC-CTL-FILE   INPUT  RELATIVE      48
*>                       METRICS-RPT   OUTPUT SEQUENTIAL    132
*>
*>    ERROR MESSAGES USED.
*>                       NONE - SEE FILE STATUS DISPLAYS.
*>
*>****************************************************************
*>    CHANGE LOG.
*>-----------------------------------------------------------------
*> DATE      BY   REQ/TKT   DESCRIPTION                       TAG
*>-----------------------------------------------------------------
*> 01/12/86  VBC  GTM-001   ORIGINAL PROGRAM WRITTEN.
*> 02/04/86  VBC  GTM-004   RATES NOW PRINTED TO 2 DECIMAL
*>                         PLACES AS A PERCENTAGE, WAS PRINTING
*>                         THE RAW 4-DECIMAL FRACTION.
*> 06/19/87  VBC  GTM-009   ESCALATION-BY-TEAM AND RULE-TRIGGER
*>                         SECTIONS NOW SORT DESCENDING BY
*>                         COUNT, AGREED WITH FINANCE.
*> 11/02/88  JLH  GTM-014   OVERRIDDEN DEALS NOW INCLUDED IN
*>                         THE TOTAL/ESCALATED COUNTS - AN
*>                         OVERRIDE IS IN ADDITION TO THE
*>                         DECISION, NOT A REPLACEMENT.
*> 03/15/90  JLH  GTM-021   CONTROL TOTALS FOOTER NOW READ
*>                         FROM DC-CTL-FILE INSTEAD OF BEING
*>                         RE-COUNTED - ONE SOURCE OF TRUTH FOR
*>                         READ/REJECTED/PROCESSED.
*> 07/11/94  PAT  GTM-041   STANDARDISED SECTION/PARAGRAPH
*>                         NAMING ACROSS ALL GTM PROGRAMS.
*> 10/02/98  KLC  GTM-062   Y2K REVIEW - RUN-DATE BANNER PRINTS
*>                         A 2-DIGIT YEAR BUT IT IS NEVER STORED
*>                         OR COMPARED, PRINT ONLY.  CLEARED.
*> 03/19/99  KLC  GTM-063   Y2K - CONFIRMED CLEAN ON RE-TEST.
*> 08/30/01  KLC  GTM-071   RATES NOW ZERO, NOT DIVIDE-BY-ZERO
*>                         ABENDS, WHEN PROCESSED IS ZERO.
*> 01/28/26  VBC  GTM-095   DROPPED THE COPY OF WSDCDTE - THE UK/
*>                         USA/INTL DATE BLOCK LIFTED FROM PAYROLL
*>                         WAS NEVER USED, THIS SUITE HAS NO DATE-
*>                         FORMATTING REQUIREMENT.
*>-----------------------------------------------------------------
*>*****************************************************************
*>    Copyright Notice.
*>    ****************
*>
*>    These programs and copybooks form the GTM Deal-Control batch
*>    suite and are Copyright (c) V B Coen, Applewood Computers,
*>    1986-2026 and later.
*>
*>    This program is free software; you can redistribute it and/or
*>    modify it under the terms of the GNU General Public License
*>    as published by the Free Software Foundation; version 3 or
*>    later, for use within Applewood Computers and its clients only
*>    and EXCLUDING resale, rental or hire of the suite in any form.
*>
*>    GTM Deal Control is distributed in the hope that it will be
*>    useful, but WITHOUT ANY WARRANTY; without even the implied
*>    warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
*>    PURPOSE.  See the GNU General Public License for more detail.
*>
*>    You should have received a copy of the GNU General Public
*>    License along with this suite; see the file COPYING.  If not,
*>    write to the Free Software Foundation, 59 Temple Place, Suite
*>    330, Boston, MA 02111-1307 USA.
*>*****************************************************************
*>
 environment             division.
*>================================================================
 configuration           section.
 special-names.
     c01                 is  top-of-form.
*>
 input-output            section.
 file-control.
     select   sd-deals     assign  to  SDDEALS
              organization        is  indexed
              access mode         is  sequential
              record key          is  sd-deal-id
              status              is  ws-sd-deals-status.
*>
     select   override-log  assign  to  OVERRIDELOG
              organization         is  sequential
              status               is  ws-override-log-status.
*>
     select   dc-ctl-file   assign  to  DCCTLFILE
              organization         is  relative
              access mode          is  random
              relative key         is  ws-ctl-rrn
              status               is  ws-ctl-file-status.
*>
     select   metrics-rpt   assign  to  METRICSRPT
              organization         is  sequential
              status               is  ws-metrics-rpt-status.
*>
 data                    division.
*>================================================================
 file                    section.
*>
 fd  sd-deals.
     copy "wsdcsd.cob".
*>
 fd  override-log.
     copy "wsdcol.cob".
*>
 fd  dc-ctl-file.
     copy "wsdcct.cob".
*>
 fd  metrics-rpt
     reports are metrics-report.
*>
 working-storage         section.
*>----------------------------------------------------------------
 77  ws-prog-name            pic x(17)  value "DC040  (1.0.10)".
*>
     copy "wsdcrc.cob".
*>
 01  ws-file-status.
     03  ws-sd-deals-status       pic xx  value zero.
     03  ws-override-log-status   pic xx  value zero.
     03  ws-ctl-file-status       pic xx  value zero.
     03  ws-metrics-rpt-status    pic xx  value zero.
     03  filler                   pic x(2).
*>
 01  ws-switches.
     03  ws-sd-eof-sw             pic x   value "N".
         88  ws-sd-eof                value "Y".
     03  ws-ovr-eof-sw            pic x   value "N".
         88  ws-ovr-eof               value "Y".
     03  ws-found-sw              pic x   value "N".
         88  ws-found-team            value "Y".
     03  filler                   pic x(1).
*>
*>    SUBSCRIPTS AND SWAP SWITCH FOR THE TABLE SCANS AND BUBBLE
*>    SORTS BELOW - A/B FOR THE DEAL SCAN, C/D FOR THE OVERRIDE
*>    SCAN, E/F FOR THE SORTS, REUSED IN TURN SINCE NONE OF THESE
*>    LOOPS RUN AT THE SAME TIME.
*>
 01  ws-subscripts.
     03  a                        pic s9(4) comp value zero.
     03  b                        pic s9(4) comp value zero.
     03  c                        pic s9(4) comp value zero.
     03  d                        pic s9(4) comp value zero.
     03  e                        pic s9(4) comp value zero.
     03  f                        pic s9(4) comp value zero.
     03  ws-swapped-sw            pic x   value "N".
         88  ws-swapped               value "Y".
     03  filler                   pic x(1).
*>
 01  ws-counters.
     03  ws-total-deals           pic s9(8) comp value zero.
     03  ws-auto-approved         pic s9(8) comp value zero.
     03  ws-escalated             pic s9(8) comp value zero.
     03  ws-overridden            pic s9(8) comp value zero.
     03  ws-processed             pic s9(8) comp value zero.
     03  filler                   pic x(2).
*>
*>    TEAM TABLE - ESCALATION AND OVERRIDE COUNTS BY OWNER.  THE
*>    FOUR NAMES ARE THE ONLY OWNERS THE RULE-CONFIG TABLE ABOVE
*>    EVER ASSIGNS (RC-RULE-OWNER), SO THAT IS THE WHOLE UNIVERSE.
*>
 01  ws-team-table.
     03  ws-team-entry                    occurs 4.
         05  tm-name               pic x(8)  value spaces.
         05  tm-escl-count         pic s9(4) comp value zero.
         05  tm-ovr-count          pic s9(4) comp value zero.
*>
*>    RULE TABLE - RULE ID (SEEDED FROM WSDCRC.COB ABOVE) AND ITS
*>    TRIGGER COUNT OVER THE DEAL SCAN.
*>
 01  ws-rule-table.
     03  ws-rule-entry                     occurs 5.
         05  rt-rule-id            pic x(22) value spaces.
         05  rt-count              pic s9(4) comp value zero.
*>
*>    OVERRIDE-REASON TABLE - THE SIX VALID REASONS, SEE DC030.
*>
 01  ws-reason-table.
     03  ws-reason-entry                   occurs 6.
         05  rn-reason             pic x(22) value spaces.
         05  rn-count              pic s9(4) comp value zero.
*>
*>    RATES - 4 DECIMAL PLACES TO HOLD THE WORKING FIGURE, PLUS A
*>    2-DECIMAL PERCENT VIEW FOR THE SUMMARY LINE.
*>
 01  ws-rates.
     03  ws-auto-appr-rate        pic 9v9999 value zero.
     03  ws-escl-rate             pic 9v9999 value zero.
     03  ws-ovr-rate              pic 9v9999 value zero.
     03  ws-auto-appr-pct         pic zz9.99 value zero.
     03  ws-escl-pct              pic zz9.99 value zero.
     03  ws-ovr-pct               pic zz9.99 value zero.
     03  filler                   pic x(2).
*>
*>    RUN DATE FOR THE PAGE HEADING - PRINT ONLY, FIXED DC407.
*>
 01  ws-today                     pic 9(6)   value zero.
 01  ws-today-mdy redefines ws-today.
     03  ws-today-yy              pic 99.
     03  ws-today-mm              pic 99.
     03  ws-today-dd              pic 99.
*>
 01  ws-run-date                  pic x(10)  value spaces.
*>
*>    CURRENT TABLE ENTRY MOVED HERE BEFORE EACH GENERATE OF A
*>    MULTI-ROW SECTION, SO THE DETAIL GROUPS BELOW HAVE A SINGLE,
*>    STABLE SOURCE ITEM REGARDLESS OF WHICH TABLE IS PRINTING.
*>
 01  ws-print-line.
     03  ws-print-name            pic x(22)  value spaces.
     03  ws-print-count           pic zzz9   value zero.
     03  filler                   pic x(2).
*>
*>    CONTROL TOTALS PULLED FROM DC-CTL-FILE FOR THE FOOTER.
*>
 01  ws-ctl-print.
     03  ws-ctl-read              pic zzzzz9 value zero.
     03  ws-ctl-rejected          pic zzzzz9 value zero.
     03  ws-ctl-processed         pic zzzzz9 value zero.
     03  filler                   pic x(2).
*>
 01  ws-summary-print.
     03  ws-sum-total             pic zzzzz9 value zero.
     03  ws-sum-auto-appr         pic zzzzz9 value zero.
     03  ws-sum-escl              pic zzzzz9 value zero.
     03  ws-sum-ovr               pic zzzzz9 value zero.
     03  filler                   pic x(2).
*>
 procedure division.
*>================================================================
 aa000-main              section.
*>----------------------------------------------------------------
*>
     display  ws-prog-name " STARTING".
     perform  aa010-open-files thru aa010-exit.
     perform  aa015-init-tables thru aa015-exit.
     perform  aa020-scan-deals thru aa020-exit until ws-sd-eof.
     perform  aa040-scan-overrides thru aa040-exit until ws-ovr-eof.
     perform  aa060-read-control thru aa060-exit.
     perform  aa065-compute-rates thru aa065-exit.
     perform  aa070-sort-teams thru aa070-exit.
     perform  aa075-sort-rules thru aa075-exit.
     perform  aa080-print-report thru aa080-exit.
     perform  aa090-close-files thru aa090-exit.
     display  ws-prog-name " TOTAL     " ws-total-deals.
     goback.
*>
 aa000-exit.
     exit.
*>
 aa010-open-files        section.
*>----------------------------------------------------------------
*>
     open     input  sd-deals.
     if       ws-sd-deals-status not = "00"
              display "DC040 CANNOT OPEN SD-DEALS " ws-sd-deals-status
              goback
     end-if.
     open     input  override-log.
     open     input  dc-ctl-file.
     if       ws-ctl-file-status not = "00"
              display "DC040 CANNOT OPEN DC-CTL-FILE " ws-ctl-file-status
              goback
     end-if.
     open     output metrics-rpt.
*>
 aa010-exit.
     exit.
*>
 aa015-init-tables       section.
*>----------------------------------------------------------------
*>    SEEDS THE TEAM AND RULE TABLES - TEAM NAMES FROM THE FIXED
*>    ESCALATION ORDER, RULE IDS FROM THE RULE-CONFIG BLOCK ABOVE,
*>    REASON TABLE FROM THE SIX VALUES DC030 VALIDATES AGAINST.
*>
     move     "FINANCE " to tm-name (1).
     move     "LEGAL   " to tm-name (2).
     move     "SECURITY" to tm-name (3).
     move     "EXEC    " to tm-name (4).
     move     rc-rule-id (1) to rt-rule-id (1).
     move     rc-rule-id (2) to rt-rule-id (2).
     move     rc-rule-id (3) to rt-rule-id (3).
     move     rc-rule-id (4) to rt-rule-id (4).
     move     rc-rule-id (5) to rt-rule-id (5).
     move     "STRATEGIC DEAL        " to rn-reason (1).
     move     "PRE-APPROVED BY VP    " to rn-reason (2).
     move     "CUSTOMER RELATIONSHIP " to rn-reason (3).
     move     "COMPETITIVE PRESSURE  " to rn-reason (4).
     move     "ONE-TIME EXCEPTION    " to rn-reason (5).
     move     "OTHER                 " to rn-reason (6).
*>
 aa015-exit.
     exit.
*>
 aa020-scan-deals        section.
*>----------------------------------------------------------------
*>    "P"ROCESSED AND "O"VERRIDDEN BOTH COUNT - AN OVERRIDE IS IN
*>    ADDITION TO THE DECISION, NOT A REPLACEMENT, FIXED DC404.
*>
     read     sd-deals next record
              at end
                       move "Y" to ws-sd-eof-sw
                       go to aa020-exit
     end-read.
     if       ws-sd-deals-status not = "00"
              move "Y" to ws-sd-eof-sw
              go to aa020-exit
     end-if.
     if       sd-processed or sd-overridden
              add  1 to ws-total-deals
              if   sd-auto-approved-flag = "Y"
                   add 1 to ws-auto-approved
              else
                   add 1 to ws-escalated
                   perform bb010-tally-teams thru bb010-exit
              end-if
              perform bb020-tally-rules thru bb020-exit
     end-if.
*>
 aa020-exit.
     exit.
*>
 aa040-scan-overrides    section.
*>----------------------------------------------------------------
*>
     read     override-log
              at end
                       move "Y" to ws-ovr-eof-sw
                       go to aa040-exit
     end-read.
     if       ws-override-log-status not = "00"
              move "Y" to ws-ovr-eof-sw
              go to aa040-exit
     end-if.
     add      1 to ws-overridden.
     perform  bb030-tally-reason thru bb030-exit.
     perform  bb040-tally-ovr-teams thru bb040-exit.
*>
 aa040-exit.
     exit.
*>
 aa060-read-control      section.
*>----------------------------------------------------------------
*>    ONE SOURCE OF TRUTH FOR READ/REJECTED/PROCESSED - FIXED
*>    DC405, WAS RE-COUNTING AND COULD DRIFT FROM THE OTHER
*>    PROGRAMS' OWN TALLIES.
*>
     move     1 to ws-ctl-rrn.
     read     dc-ctl-file.
     move     ct-recs-read      to ws-ctl-read.
     move     ct-recs-rejected  to ws-ctl-rejected.
     move     ct-recs-processed to ws-ctl-processed.
     move     ct-recs-processed to ws-processed.
*>
 aa060-exit.
     exit.
*>
 aa065-compute-rates     section.
*>----------------------------------------------------------------
*>    ZERO, NOT A DIVIDE-BY-ZERO ABEND, WHEN NOTHING HAS BEEN
*>    PROCESSED YET - FIXED DC409.
*>
     if       ws-processed = zero
              move zero to ws-auto-appr-rate ws-escl-rate ws-ovr-rate
     else
              divide ws-auto-approved by ws-processed
                     giving ws-auto-appr-rate rounded
              divide ws-escalated by ws-processed
                     giving ws-escl-rate rounded
              divide ws-overridden by ws-processed
                     giving ws-ovr-rate rounded
     end-if.
     multiply ws-auto-appr-rate by 100 giving ws-auto-appr-pct rounded.
     multiply ws-escl-rate      by 100 giving ws-escl-pct      rounded.
     multiply ws-ovr-rate       by 100 giving ws-ovr-pct       rounded.
     move     ws-total-deals    to ws-sum-total.
     move     ws-auto-approved  to ws-sum-auto-appr.
     move     ws-escalated      to ws-sum-escl.
     move     ws-overridden     to ws-sum-ovr.
*>
 aa065-exit.
     exit.
*>
 aa070-sort-teams        section.
*>----------------------------------------------------------------
*>    SIMPLE BUBBLE SORT, 4 ENTRIES ONLY - DESCENDING BY
*>    ESCALATION COUNT, FIXED DC403.
*>
     move     "Y" to ws-swapped-sw.
     perform  bb050-team-sort-pass thru bb050-exit until not ws-swapped.
*>
 aa070-exit.
     exit.
*>
 aa075-sort-rules        section.
*>----------------------------------------------------------------
*>    SAME IDEA, 5 ENTRIES - DESCENDING BY TRIGGER COUNT.
*>
     move     "Y" to ws-swapped-sw.
     perform  bb060-rule-sort-pass thru bb060-exit until not ws-swapped.
*>
 aa075-exit.
     exit.
*>
 aa080-print-report      section.
*>----------------------------------------------------------------
*>
     accept   ws-today from date.
     move     ws-today-mm to ws-run-date (1:2).
     move     "/"         to ws-run-date (3:1).
     move     ws-today-dd to ws-run-date (4:2).
     move     "/"         to ws-run-date (6:1).
     move     ws-today-yy to ws-run-date (7:2).
     initiate metrics-report.
     generate rw-summary-detail.
     move     1 to a.
     perform  cc010-print-team thru cc010-exit until a > 4.
     move     1 to a.
     perform  cc020-print-rule thru cc020-exit until a > 5.
     move     1 to a.
     perform  cc030-print-reason thru cc030-exit until a > 6.
     move     1 to a.
     perform  cc040-print-ovr-team thru cc040-exit until a > 4.
     terminate metrics-report.
*>
 aa080-exit.
     exit.
*>
 aa090-close-files       section.
*>----------------------------------------------------------------
*>
     close    sd-deals
              override-log
              dc-ctl-file
              metrics-rpt.
*>
 aa090-exit.
     exit.
*>
 bb010-tally-teams       section.
*>----------------------------------------------------------------
*>    ONE PASS OVER THE DEAL'S FOUR ESCALATION-PATH SLOTS.
*>
     move     1 to b.
     perform  bb011-tally-path-slot thru bb011-exit until b > 4.
*>
 bb010-exit.
     exit.
*>
 bb011-tally-path-slot   section.
*>----------------------------------------------------------------
*>
     if       sd-escalation-path (b) not = spaces
              move "N" to ws-found-sw
              move 1 to c
              perform bb012-match-team thru bb012-exit until c > 4
     end-if.
     add      1 to b.
*>
 bb011-exit.
     exit.
*>
 bb012-match-team        section.
*>----------------------------------------------------------------
*>
     if       not ws-found-team
        and   tm-name (c) = sd-escalation-path (b)
              move "Y" to ws-found-sw
              add 1 to tm-escl-count (c)
     end-if.
     add      1 to c.
*>
 bb012-exit.
     exit.
*>
 bb020-tally-rules       section.
*>----------------------------------------------------------------
*>    SD-TRIGGER-FLAGS IS IN THE SAME FIXED RULE ORDER AS
*>    RC-RULE-ID, SO THE SUBSCRIPTS LINE UP DIRECTLY.
*>
     move     1 to b.
     perform  bb021-tally-rule thru bb021-exit until b > 5.
*>
 bb020-exit.
     exit.
*>
 bb021-tally-rule        section.
*>----------------------------------------------------------------
*>
     if       sd-trigger-flags (b) = "Y"
              add 1 to rt-count (b)
     end-if.
     add      1 to b.
*>
 bb021-exit.
     exit.
*>
 bb030-tally-reason      section.
*>----------------------------------------------------------------
*>
     move     1 to c.
     move     "N" to ws-found-sw.
     perform  bb031-match-reason thru bb031-exit until c > 6.
*>
 bb030-exit.
     exit.
*>
 bb031-match-reason      section.
*>----------------------------------------------------------------
*>
     if       not ws-found-team and rn-reason (c) = ol-reason
              move "Y" to ws-found-sw
              add 1 to rn-count (c)
     end-if.
     add      1 to c.
*>
 bb031-exit.
     exit.
*>
 bb040-tally-ovr-teams   section.
*>----------------------------------------------------------------
*>    OVERRIDE CONTRIBUTES +1 PER TEAM ON THE SNAPSHOTTED PATH.
*>
     move     1 to d.
     perform  bb041-tally-ovr-slot thru bb041-exit until d > 4.
*>
 bb040-exit.
     exit.
*>
 bb041-tally-ovr-slot    section.
*>----------------------------------------------------------------
*>
     if       ol-escalation-path (d) not = spaces
              move "N" to ws-found-sw
              move 1 to c
              perform bb042-match-ovr-team thru bb042-exit until c > 4
     end-if.
     add      1 to d.
*>
 bb041-exit.
     exit.
*>
 bb042-match-ovr-team    section.
*>----------------------------------------------------------------
*>
     if       not ws-found-team
        and   tm-name (c) = ol-escalation-path (d)
              move "Y" to ws-found-sw
              add 1 to tm-ovr-count (c)
     end-if.
     add      1 to c.
*>
 bb042-exit.
     exit.
*>
 bb050-team-sort-pass    section.
*>----------------------------------------------------------------
*>
     move     "N" to ws-swapped-sw.
     move     1 to e.
     perform  bb051-team-sort-step thru bb051-exit until e > 3.
*>
 bb050-exit.
     exit.
*>
 bb051-team-sort-step    section.
*>----------------------------------------------------------------
*>
     move     e to f.
     add      1 to f.
     if       tm-escl-count (f) > tm-escl-count (e)
              perform bb052-swap-teams thru bb052-exit
              move "Y" to ws-swapped-sw
     end-if.
     add      1 to e.
*>
 bb051-exit.
     exit.
*>
 bb052-swap-teams        section.
*>----------------------------------------------------------------
*>
     move     ws-team-entry (e) to ws-print-line.
     move     ws-team-entry (f) to ws-team-entry (e).
     move     ws-print-line     to ws-team-entry (f).
*>
 bb052-exit.
     exit.
*>
 bb060-rule-sort-pass    section.
*>----------------------------------------------------------------
*>
     move     "N" to ws-swapped-sw.
     move     1 to e.
     perform  bb061-rule-sort-step thru bb061-exit until e > 4.
*>
 bb060-exit.
     exit.
*>
 bb061-rule-sort-step    section.
*>----------------------------------------------------------------
*>
     move     e to f.
     add      1 to f.
     if       rt-count (f) > rt-count (e)
              perform bb062-swap-rules thru bb062-exit
              move "Y" to ws-swapped-sw
     end-if.
     add      1 to e.
*>
 bb061-exit.
     exit.
*>
 bb062-swap-rules        section.
*>----------------------------------------------------------------
*>
     move     ws-rule-entry (e) to ws-print-line.
     move     ws-rule-entry (f) to ws-rule-entry (e).
     move     ws-print-line     to ws-rule-entry (f).
*>
 bb062-exit.
     exit.
*>
 cc010-print-team        section.
*>----------------------------------------------------------------
*>
     move     tm-name (a)       to ws-print-name.
     move     tm-escl-count (a) to ws-print-count.
     generate rw-team-detail.
     add      1 to a.
*>
 cc010-exit.
     exit.
*>
 cc020-print-rule        section.
*>----------------------------------------------------------------
*>
     move     rt-rule-id (a) to ws-print-name.
     move     rt-count (a)   to ws-print-count.
     generate rw-rule-detail.
     add      1 to a.
*>
 cc020-exit.
     exit.
*>
 cc030-print-reason      section.
*>----------------------------------------------------------------
*>
     move     rn-reason (a) to ws-print-name.
     move     rn-count (a)  to ws-print-count.
     generate rw-reason-detail.
     add      1 to a.
*>
 cc030-exit.
     exit.
*>
 cc040-print-ovr-team    section.
*>----------------------------------------------------------------
*>
     move     tm-name (a)      to ws-print-name.
     move     tm-ovr-count (a) to ws-print-count.
     generate rw-ovr-team-detail.
     add      1 to a.
*>
 cc040-exit.
     exit.
*>
 report                  section.
*>----------------------------------------------------------------
 rd  metrics-report
     control      is final
     page limit   is 58 lines
     heading      1
     first detail 5
     last  detail 56.
*>
 01  rw-page-head    type page heading.
     03  line 1.
         05  col  40  pic x(34)  value
             "GTM DEAL-CONTROL - METRICS REPORT".
         05  col 110  pic x(10)  source ws-run-date.
     03  line 2.
         05  col   1  pic x(17)  source ws-prog-name.
         05  col 124  pic x(5)   value "PAGE ".
         05  col 129  pic zz9    source page-counter.
*>
 01  rw-summary-detail type detail.
     03  line + 2.
         05  col   2  pic x(30)  value "SUMMARY".
     03  line + 1.
         05  col   2  pic x(12)  value "TOTAL DEALS ".
         05  col  15  pic zzzzz9 source ws-sum-total.
         05  col  24  pic x(14)  value "AUTO-APPROVED ".
         05  col  39  pic zzzzz9 source ws-sum-auto-appr.
     03  line + 1.
         05  col   2  pic x(12)  value "ESCALATED   ".
         05  col  15  pic zzzzz9 source ws-sum-escl.
         05  col  24  pic x(14)  value "OVERRIDDEN    ".
         05  col  39  pic zzzzz9 source ws-sum-ovr.
     03  line + 2.
         05  col   2  pic x(19)  value "AUTO-APPROVAL RATE ".
         05  col  22  pic zz9.99 source ws-auto-appr-pct.
         05  col  30  pic x(1)   value "%".
     03  line + 1.
         05  col   2  pic x(19)  value "ESCALATION RATE    ".
         05  col  22  pic zz9.99 source ws-escl-pct.
         05  col  30  pic x(1)   value "%".
     03  line + 1.
         05  col   2  pic x(19)  value "OVERRIDE RATE      ".
         05  col  22  pic zz9.99 source ws-ovr-pct.
         05  col  30  pic x(1)   value "%".
*>
 01  rw-team-detail    type detail.
     03  line + 2 present when a = 1.
         05  col   2  pic x(40)  value
             "ESCALATION BY TEAM (DESCENDING)".
     03  line + 1.
         05  col   2  pic x(8)   value "TEAM    ".
         05  col  11  pic x(22)  source ws-print-name.
         05  col  34  pic x(6)   value "COUNT ".
         05  col  40  pic zzz9   source ws-print-count.
*>
 01  rw-rule-detail    type detail.
     03  line + 2 present when a = 1.
         05  col   2  pic x(40)  value
             "RULE-TRIGGER FREQUENCY (DESCENDING)".
     03  line + 1.
         05  col   2  pic x(22)  source ws-print-name.
         05  col  34  pic x(6)   value "COUNT ".
         05  col  40  pic zzz9   source ws-print-count.
*>
 01  rw-reason-detail  type detail.
     03  line + 2 present when a = 1.
         05  col   2  pic x(40)  value
             "OVERRIDES BY REASON".
     03  line + 1.
         05  col   2  pic x(22)  source ws-print-name.
         05  col  34  pic x(6)   value "COUNT ".
         05  col  40  pic zzz9   source ws-print-count.
*>
 01  rw-ovr-team-detail type detail.
     03  line + 2 present when a = 1.
         05  col   2  pic x(40)  value
             "OVERRIDES BY TEAM".
     03  line + 1.
         05  col   2  pic x(8)   value "TEAM    ".
         05  col  11  pic x(22)  source ws-print-name.
         05  col  34  pic x(6)   value "COUNT ".
         05  col  40  pic zzz9   source ws-print-count.
*>
 01  rw-ctl-footing    type control footing final.
     03  line + 2.
         05  col   2  pic x(40)  value
             "CONTROL TOTALS - READ = REJECTED + PROCESSED".
     03  line + 1.
         05  col   2  pic x(6)   value "READ  ".
         05  col   9  pic zzzzz9 source ws-ctl-read.
         05  col  18  pic x(10)  value "REJECTED  ".
         05  col  29  pic zzzzz9 source ws-ctl-rejected.
         05  col  38  pic x(11)  value "PROCESSED  ".
         05  col  50  pic zzzzz9 source ws-ctl-processed.
*>
