       >>source free
 identification          division.
*>================================================================
*>
 program-id.            dcrules.
*>
 author.                V B Coen.
*>
 installation.          Applewood Computers - GTM Deal Control.
*>
 date-written.          01/13/86.
 date-compiled.
*>
 security.              Applewood Computers - Company Confidential.
*>                       Distributed under the GNU General Public License.
*>                       See the file COPYING for details.
*>
*>****************************************************************
*>    REMARKS.
*>    EVALUATES THE FIVE DEAL-CONTROL BUSINESS RULES IN FIXED
*>    ORDER, TOTALS THE TRIGGERED WEIGHT, ASSIGNS THE PRIORITY
*>    TIER AND BUILDS THE DE-DUPLICATED, ESCALATION-ORDERED
*>    ROUTING PATH.
*>
*>    CALLED BY DC020 (POSTING PASS) AND DC050 (WHAT-IF
*>    SIMULATION).  THRESHOLD RESOLUTION (DEFAULT/SEGMENT MERGE)
*>    IS DONE BY THE CALLER - THIS MODULE IS HANDED THE ALREADY
*>    RESOLVED THRESHOLDS.
*>
*>    CALLED MODULES.    NONE.
*>    FILES USED.        NONE - PURE COMPUTATION, NO FILE I-O.
*>
*>****************************************************************
*>    CHANGE LOG.
*>-----------------------------------------------------------------
*> DATE      BY   REQ/TKT   DESCRIPTION                       TAG
*>-----------------------------------------------------------------
*> 01/13/86  VBC  GTM-001   ORIGINAL PROGRAM WRITTEN.          DCR01
*> 02/04/86  VBC  GTM-004   RULE 3 REGION TEST WAS "EU" NOT    DCR02
*>                         "EU   " - PADDED COMPARE FIXED.
*> 06/19/87  VBC  GTM-009   ADDED PRIORITY TIER EVALUATE -      DCR03
*>                         WAS SET BY A CHAIN OF IFS.
*> 11/02/88  JLH  GTM-014   ESCALATION PATH NOW DE-DUPES OWNER  DCR04
*>                         BEFORE SORT - EXEC WAS LISTED TWICE.
*> 03/15/90  JLH  GTM-021   CORRECTED TOTAL WEIGHT ROUNDING ON  DCR05
*>                         DISABLED RULE - WEIGHT FORCED ZERO.
*> 09/08/91  RDM  GTM-027   ADDED DISABLED-RULE SWITCHES FOR    DCR06
*>                         THE WHAT-IF SIMULATION RUN.
*> 01/22/93  RDM  GTM-033   RULE 5 CLAUSE FLAG WAS TESTED ON    DCR07
*>                         WRONG BYTE AFTER COPYBOOK CHANGE.
*> 07/11/94  PAT  GTM-041   STANDARDISED SUBSCRIPT NAMES A/B/C  DCR08
*>                         ACROSS ALL GTM PROGRAMS.
*> 12/03/95  PAT  GTM-047   YEAR-END REVIEW - NO CHANGE.        DCR09
*> 10/02/98  KLC  GTM-062   Y2K REVIEW - NO DATE FIELDS HELD OR DCR10
*>                         COMPARED IN THIS MODULE.  CLEARED.
*> 03/19/99  KLC  GTM-063   Y2K - CONFIRMED CLEAN ON RE-TEST.   DCR11
*> 08/30/01  KLC  GTM-071   ESCALATION SORT WAS LEAVING UNKNOWN DCR12
*>                         OWNERS AHEAD OF EXEC ON A WEIGHT TIE
*>                         - NOW WALKS CONFIGURED ORDER FIRST,
*>                         THEN APPENDS LEFTOVERS, FIRST-SEEN.
*> 02/14/04  VBC  GTM-079   ADDED CAL-DISABLED-FLAGS HANDLING - DCR13
*>                         A DISABLED RULE NEVER TRIGGERS AND
*>                         ITS WEIGHT IS FORCED TO ZERO.
*> 01/28/26  VBC  GTM-095   DROPPED THE COPY OF WSDCDTE (DEAD - NO  DCR14
*>                         DATE-FORMATTING IN THIS PROGRAM).  PUT
*>                         SPECIAL-NAMES BACK WITH A REAL USE -
*>                         AA010 NOW FORCES EACH LINKAGE Y/N FLAG
*>                         TO "N" UNLESS IT IS A GENUINE Y OR N
*>                         BEFORE BB020 EVER TESTS IT - DC020 AND
*>                         DC050 BOTH BUILD THIS CALL AREA AND
*>                         NEITHER IS TRUSTED BLINDLY.
*>-----------------------------------------------------------------
*>*****************************************************************
*>    Copyright Notice.
*>    ****************
*>
*>    These programs and copybooks form the GTM Deal-Control batch
*>    suite and are Copyright (c) V B Coen, Applewood Computers,
*>    1986-2026 and later.
*>
*>    This program is free software; you can redistribute it and/or
*>    modify it under the terms of the GNU General Public License
*>    as published by the Free Software Foundation; version 3 or
*>    later, for use within Applewood Computers and its clients only
*>    and EXCLUDING resale, rental or hire of the suite in any form.
*>
*>    GTM Deal Control is distributed in the hope that it will be
*>    useful, but WITHOUT ANY WARRANTY; without even the implied
*>    warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
*>    PURPOSE.  See the GNU General Public License for more detail.
*>
*>    You should have received a copy of the GNU General Public
*>    License along with this suite; see the file COPYING.  If not,
*>    write to the Free Software Foundation, 59 Temple Place, Suite
*>    330, Boston, MA 02111-1307 USA.
*>*****************************************************************
*>
 environment             division.
*>================================================================
 configuration           section.
 special-names.
     class numeric-yn    is "Y" "N".
*>
 input-output            section.
 file-control.
*>
 data                    division.
*>================================================================
 file                    section.
*>
 working-storage         section.
*>----------------------------------------------------------------
 77  ws-prog-name            pic x(17)  value "DCRULES (1.0.13)".
*>
*>    SUBSCRIPTS - KEPT SHORT AND COMP PER SHOP STANDARD DCR08.
*>
 01  ws-subscripts.
     03  a                   comp            value zero.
     03  b                   comp            value zero.
     03  c                   comp            value zero.
*>
 01  ws-flags.
     03  ws-found-sw         pic x           value "N".
         88  ws-found            value "Y".
*>
*>    FIRST-SEEN, DE-DUPLICATED LIST OF TRIGGERED OWNERS BEFORE
*>    THE ESCALATION-ORDER SORT IN BB-040 IS APPLIED.
*>
 01  ws-raw-owners.
     03  ws-raw-owner        pic x(08)  occurs 5  value spaces.
     03  ws-raw-owner-count  comp            value zero.
*>
*>    ALTERNATE VIEW OF THE RAW-OWNER TABLE, ONE FLAT PIC X RATHER
*>    THAN A TABLE OF OWNER NAMES - USED ONLY TO CLEAR THE WHOLE
*>    BLOCK IN ONE MOVE AT THE TOP OF BB-040.
*>
 01  ws-raw-owners-flat redefines ws-raw-owners.
     03  ws-raw-owners-text  pic x(40).
     03  filler              pic x(02).
*>
 linkage                 section.
*>----------------------------------------------------------------
*>
     copy "wsdccal.cob".
*>
 procedure division using dc-rules-linkage.
*>****************************************************************
 aa000-main              section.
*>----------------------------------------------------------------
*>
     move     zero  to  cal-total-weight.
     move     spaces to cal-priority
                        cal-approval-status
                        cal-escalation-path (1)
                        cal-escalation-path (2)
                        cal-escalation-path (3)
                        cal-escalation-path (4).
     move     "N"  to  cal-auto-approved-flag.
*>
     perform  aa010-validate-linkage-flags thru aa010-exit.
     if       cal-disabled-flags-flat = "YYYYY"
              display "DCRULES ALL FIVE RULES DISABLED FOR THIS CALL"
     end-if.
     perform  bb020-evaluate-rules thru bb020-exit.
     if       cal-trigger-flags-flat = "NNNNN"
              display "DCRULES NO RULES TRIGGERED FOR THIS CALL"
     end-if.
     perform  bb030-total-and-priority thru bb030-exit.
     perform  bb040-route thru bb040-exit.
*>
     goback.
*>
 aa000-exit.
     exit.
*>
 aa010-validate-linkage-flags section.
*>----------------------------------------------------------------
*>    DCRULES IS CALLED BY BOTH DC020 (LIVE POSTING) AND DC050
*>    (WHAT-IF SIMULATION) - THE Y/N FLAGS THAT CROSS THE LINKAGE
*>    ARE FILLED IN BY WHICHEVER OF THE TWO BUILT THE CALL AREA
*>    THAT RUN, SO WE DO NOT ASSUME THEY ARRIVE CLEAN.  ANYTHING
*>    THAT IS NOT A GENUINE Y OR N IS FORCED TO "N" - THE SAME
*>    "RULE DOES NOT TRIGGER" RESULT A MIS-KEYED DEFAULT WOULD
*>    HAVE GIVEN ANYWAY - RATHER THAN LETTING BB-020'S COMPARISONS
*>    RUN AGAINST GARBAGE.
*>
     if       cal-eu-requires-legal not numeric-yn
              move "N" to cal-eu-requires-legal
     end-if.
     if       cal-security-clause  not numeric-yn
              move "N" to cal-security-clause
     end-if.
     move     1    to  a.
     perform  aa015-check-one-disabled-flag thru aa015-exit
              until a > 5.
*>
 aa010-exit.
     exit.
*>
 aa015-check-one-disabled-flag section.
*>----------------------------------------------------------------
*>
     if       cal-disabled-flags (a) not numeric-yn
              move "N" to cal-disabled-flags (a)
     end-if.
     add      1    to  a.
*>
 aa015-exit.
     exit.
*>
 bb020-evaluate-rules    section.
*>----------------------------------------------------------------
*>    FIXED RULE ORDER, STRICTLY-GREATER COMPARISONS THROUGHOUT -
*>    A DEAL SITTING EXACTLY ON A THRESHOLD DOES NOT TRIGGER.
*>    A DISABLED RULE (CAL-DISABLED-FLAGS) NEVER TRIGGERS.
*>
     move     "N"  to  cal-trigger-flags (1)
                       cal-trigger-flags (2)
                       cal-trigger-flags (3)
                       cal-trigger-flags (4)
                       cal-trigger-flags (5).
     move     zero to  cal-trigger-weights (1)
                       cal-trigger-weights (2)
                       cal-trigger-weights (3)
                       cal-trigger-weights (4)
                       cal-trigger-weights (5).
*>
*>    RULE 1 - DISCOUNT-THRESHOLD (OWNER: FINANCE).
*>
     if       cal-disabled-flags (1) not = "Y"
         and  cal-discount-pct > cal-discount-threshold
              move "Y" to cal-trigger-flags (1)
              move cal-rule-weight (1) to cal-trigger-weights (1)
     end-if.
*>
*>    RULE 2 - ACV-EXEC-THRESHOLD (OWNER: EXEC).
*>
     if       cal-disabled-flags (2) not = "Y"
         and  cal-acv > cal-acv-exec-threshold
              move "Y" to cal-trigger-flags (2)
              move cal-rule-weight (2) to cal-trigger-weights (2)
     end-if.
*>
*>    RULE 3 - EU-LEGAL-REVIEW (OWNER: LEGAL).
*>
     if       cal-disabled-flags (3) not = "Y"
         and  cal-region = "EU   "
         and  cal-eu-requires-legal = "Y"
              move "Y" to cal-trigger-flags (3)
              move cal-rule-weight (3) to cal-trigger-weights (3)
     end-if.
*>
*>    RULE 4 - PAYMENT-TERMS-LIMIT (OWNER: FINANCE).
*>
     if       cal-disabled-flags (4) not = "Y"
         and  cal-payment-terms-days > cal-payment-terms-limit
              move "Y" to cal-trigger-flags (4)
              move cal-rule-weight (4) to cal-trigger-weights (4)
     end-if.
*>
*>    RULE 5 - CUSTOM-SECURITY-CLAUSE (OWNER: SECURITY).
*>
     if       cal-disabled-flags (5) not = "Y"
         and  cal-security-clause = "Y"
              move "Y" to cal-trigger-flags (5)
              move cal-rule-weight (5) to cal-trigger-weights (5)
     end-if.
*>
 bb020-exit.
     exit.
*>
 bb030-total-and-priority section.
*>----------------------------------------------------------------
*>
     add      cal-trigger-weights (1)
              cal-trigger-weights (2)
              cal-trigger-weights (3)
              cal-trigger-weights (4)
              cal-trigger-weights (5)
              giving  cal-total-weight.
*>
     evaluate true
         when  cal-total-weight >= cal-p1-cutoff
               move  "P1  "  to  cal-priority
         when  cal-total-weight >= cal-p2-cutoff
               move  "P2  "  to  cal-priority
         when  cal-total-weight >= cal-p3-cutoff
               move  "P3  "  to  cal-priority
         when  other
               move  "NONE"  to  cal-priority
     end-evaluate.
*>
 bb030-exit.
     exit.
*>
 bb040-route             section.
*>----------------------------------------------------------------
*>    ZERO TRIGGERED RULES - AUTO-APPROVED, EMPTY PATH.
*>    OTHERWISE COLLECT OWNERS OF TRIGGERED RULES, FIRST
*>    OCCURRENCE ONLY (BB045/BB046), THEN RE-ORDER BY THE
*>    CONFIGURED ESCALATION ORDER (BB047) WITH UNRECOGNISED
*>    OWNERS PUSHED TO THE END, IN THE ORDER FIRST SEEN (BB049).
*>
     move     spaces to ws-raw-owners-text.
     move     zero to ws-raw-owner-count.
*>
     if       cal-total-weight = zero
              move "AUTO-APPROVED" to cal-approval-status
              move "Y"             to cal-auto-approved-flag
     else
              move "ESCALATED    " to cal-approval-status
              move "N"             to cal-auto-approved-flag
              move 1 to a
              perform bb045-collect-owner thru bb045-exit until a > 5
              move 1 to c
              move 1 to b
              perform bb047-place-configured thru bb047-exit until b > 4
              move 1 to b
              perform bb049-place-leftover thru bb049-exit
                      until b > ws-raw-owner-count
     end-if.
*>
 bb040-exit.
     exit.
*>
 bb045-collect-owner     section.
*>----------------------------------------------------------------
*>
     if       cal-trigger-flags (a) = "Y"
              move cal-rule-owner (a)
                to ws-raw-owner (ws-raw-owner-count + 1)
              perform bb046-check-dup thru bb046-exit
     end-if.
     add      1 to a.
*>
 bb045-exit.
     exit.
*>
 bb046-check-dup         section.
*>----------------------------------------------------------------
*>    IF THIS OWNER ALREADY APPEARS EARLIER IN THE RAW LIST, THE
*>    ENTRY WE JUST ADDED IS DROPPED RATHER THAN COUNTED TWICE -
*>    FIXED DCR04 AFTER EXEC SHOWED UP ON THE PATH TWICE.
*>
     move     "N" to ws-found-sw.
     if       ws-raw-owner-count > zero
              move 1 to b
              perform bb046a-scan thru bb046a-exit until b > ws-raw-owner-count
     end-if.
     if       not ws-found
              add  1 to ws-raw-owner-count
     end-if.
*>
 bb046-exit.
     exit.
*>
 bb046a-scan             section.
*>----------------------------------------------------------------
*>
     if       ws-raw-owner (b) = ws-raw-owner (ws-raw-owner-count + 1)
              move "Y" to ws-found-sw
     end-if.
     add      1 to b.
*>
 bb046a-exit.
     exit.
*>
 bb047-place-configured  section.
*>----------------------------------------------------------------
*>    WALK THE RAW LIST FOR EACH OWNER NAMED, IN ORDER, IN THE
*>    SITE'S CONFIGURED ESCALATION TABLE - FIXED DCR12.
*>
     move     1 to a.
     perform  bb047a-scan-raw thru bb047a-exit until a > ws-raw-owner-count.
     add      1 to b.
*>
 bb047-exit.
     exit.
*>
 bb047a-scan-raw         section.
*>----------------------------------------------------------------
*>
     if       ws-raw-owner (a) = cal-escalation-order (b)
              move ws-raw-owner (a) to cal-escalation-path (c)
              add  1 to c
     end-if.
     add      1 to a.
*>
 bb047a-exit.
     exit.
*>
 bb049-place-leftover    section.
*>----------------------------------------------------------------
*>    AN OWNER ALREADY PLACED BY BB047 SHOWS UP IN THE PATH
*>    ALREADY - SKIPPED HERE, OTHERWISE APPENDED, FIRST-SEEN.
*>
     move     "N" to ws-found-sw.
     move     1 to a.
     perform  bb049a-scan-path thru bb049a-exit until a > 4.
     if       not ws-found and ws-raw-owner (b) not = spaces
              move ws-raw-owner (b) to cal-escalation-path (c)
              add  1 to c
     end-if.
     add      1 to b.
*>
 bb049-exit.
     exit.
*>
 bb049a-scan-path        section.
*>----------------------------------------------------------------
*>
     if       cal-escalation-path (a) = ws-raw-owner (b)
              move "Y" to ws-found-sw
     end-if.
     add      1 to a.
*>
 bb049a-exit.
     exit.
*>
