       >>source free
 identification          division.
*>================================================================
*>
 program-id.            dc030.
*>
 author.                V B Coen.
*>
 installation.          Applewood Computers - GTM Deal Control.
*>
 date-written.          01/11/86.
 date-compiled.
*>
 security.              Applewood Computers - Company Confidential.
*>                       Distributed under the GNU General Public License.
*>                       See the file COPYING for details.
*>
*>****************************************************************
*>    REMARKS.
*>    OVERRIDE PROCESSING FOR THE GTM DEAL-CONTROL BATCH SUITE.
*>    READS OVERRIDES-IN SEQUENTIALLY.  FOR EACH RECORD CONFIRMS
*>    THE REASON IS ONE OF THE SIX VALID REASONS AND THAT THE
*>    REFERENCED DEAL EXISTS AND HAS BEEN PROCESSED BY DC020,
*>    DEFAULTS OVERRIDDEN-BY TO "APPROVER" WHEN BLANK, MARKS THE
*>    DEAL "O"VERRIDDEN ON SD-DEALS AND APPENDS A LOG RECORD FOR
*>    DC040'S OVERRIDE BREAKDOWNS.  INVALID OVERRIDES GO TO THE
*>    SAME REJECT LISTING DC010 WRITES TO.
*>
*>    CALLED MODULES.    NONE.
*>    FILES USED.
*>                       OVERRIDES-IN INPUT  SEQUENTIAL   84
*>                       SD-DEALS     I-O    INDEXED     244
*>                       OVERRIDE-LOG OUTPUT SEQUENTIAL   80
*>                       REJECTS-OUT  EXTEND SEQUENTIAL   90
*>                       DC-CTL-FILE  I-O    RELATIVE     48
*>
*>    ERROR MESSAGES USED.
*>                       OV001 THRU OV003 (SEE ERROR-MESSAGES).
*>
*>****************************************************************
*>    CHANGE LOG.
*>-----------------------------------------------------------------
*> DATE      BY   REQ/TKT   DESCRIPTION                       TAG
*>-----------------------------------------------------------------
*> 01/11/86  VBC  GTM-001   ORIGINAL PROGRAM WRITTEN.
*> 02/04/86  VBC  GTM-004   OVERRIDDEN-BY NOW DEFAULTS TO
*>                         "APPROVER" WHEN THE DESK LEAVES IT
*>                         BLANK - WAS REJECTING THE RECORD.
*> 06/19/87  VBC  GTM-009   REASON NOW CHECKED AGAINST THE
*>                         SIX-VALUE TABLE INSTEAD OF A FREE
*>                         TEXT FIELD AFTER TWO BAD DESK ENTRIES
*>                         SLIPPED THROUGH LAST QUARTER.
*> 11/02/88  JLH  GTM-014   DEAL-NOT-PROCESSED NOW REJECTED
*>                         SEPARATELY FROM DEAL-NOT-FOUND, DESK
*>                         WANTED THE TWO REASONS TOLD APART.
*> 03/15/90  JLH  GTM-021   CONTROL TOTALS MOVED TO THEIR OWN
*>                         SINGLE-RECORD FILE, SHARED WITH
*>                         DC010/DC020/DC040/DC050.
*> 07/11/94  PAT  GTM-041   STANDARDISED SECTION/PARAGRAPH
*>                         NAMING ACROSS ALL GTM PROGRAMS.
*> 10/02/98  KLC  GTM-062   Y2K REVIEW - NO DATE FIELDS HELD OR
*>                         COMPARED IN THIS PROGRAM.  CLEARED.
*> 03/19/99  KLC  GTM-063   Y2K - CONFIRMED CLEAN ON RE-TEST.
*> 08/30/01  KLC  GTM-071   OVERRIDE LOG NOW CARRIES A SNAPSHOT
*>                         OF THE ESCALATION PATH AT OVERRIDE
*>                         TIME - DC040 WAS RE-DERIVING IT FROM
*>                         DCRULES, NEEDLESSLY.
*> 11/14/02  KLC  GTM-078   OVERRIDDEN DEALS STILL COUNT AS
*>                         ESCALATED IN DC040'S METRICS - OVERRIDE
*>                         IS IN ADDITION TO THE DECISION, NOT A
*>                         REPLACEMENT.  CONFIRMED WITH FINANCE.
*> 01/28/26  VBC  GTM-095   DROPPED THE COPY OF WSDCDTE (DEAD - NO
*>                         DATE-FORMATTING IN THIS PROGRAM).  PUT
*>                         SPECIAL-NAMES BACK WITH A REAL USE - AA020
*>                         NOW CHECKS WS-VALID-SW IS A GENUINE Y/N
*>                         BEFORE TRUSTING IT, BELT AND BRACES AFTER
*>                         THE PAST HISTORY OF SWITCH-HANDLING BUGS
*>                         IN THIS SUITE.
*>-----------------------------------------------------------------
*>*****************************************************************
*>    Copyright Notice.
*>    ****************
*>
*>    These programs and copybooks form the GTM Deal-Control batch
*>    suite and are Copyright (c) V B Coen, Applewood Computers,
*>    1986-2026 and later.
*>
*>    This program is free software; you can redistribute it and/or
*>    modify it under the terms of the GNU General Public License
*>    as published by the Free Software Foundation; version 3 or
*>    later, for use within Applewood Computers and its clients only
*>    and EXCLUDING resale, rental or hire of the suite in any form.
*>
*>    GTM Deal Control is distributed in the hope that it will be
*>    useful, but WITHOUT ANY WARRANTY; without even the implied
*>    warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
*>    PURPOSE.  See the GNU General Public License for more detail.
*>
*>    You should have received a copy of the GNU General Public
*>    License along with this suite; see the file COPYING.  If not,
*>    write to the Free Software Foundation, 59 Temple Place, Suite
*>    330, Boston, MA 02111-1307 USA.
*>*****************************************************************
*>
 environment             division.
*>================================================================
 configuration           section.
 special-names.
     class numeric-yn    is "Y" "N".
*>
 input-output            section.
 file-control.
     select   overrides-in assign  to  OVERRIDESIN
              organization        is  sequential
              status              is  ws-overrides-in-status.
*>
     select   sd-deals     assign  to  SDDEALS
              organization        is  indexed
              access mode         is  random
              record key          is  sd-deal-id
              status              is  ws-sd-deals-status.
*>
     select   override-log assign  to  OVERRIDELOG
              organization        is  sequential
              status              is  ws-override-log-status.
*>
     select   rejects-out  assign  to  REJECTSOUT
              organization        is  sequential
              status              is  ws-rejects-out-status.
*>
     select   dc-ctl-file  assign  to  DCCTLFILE
              organization        is  relative
              access mode         is  random
              relative key        is  ws-ctl-rrn
              status              is  ws-ctl-file-status.
*>
 data                    division.
*>================================================================
 file                    section.
*>
 fd  overrides-in.
     copy "wsdcov.cob".
*>
 fd  sd-deals.
     copy "wsdcsd.cob".
*>
 fd  override-log.
     copy "wsdcol.cob".
*>
 fd  rejects-out.
     copy "wsdcrj.cob".
*>
 fd  dc-ctl-file.
     copy "wsdcct.cob".
*>
 working-storage         section.
*>----------------------------------------------------------------
 77  ws-prog-name            pic x(17)  value "DC030  (1.0.10)".
*>
 01  ws-file-status.
     03  ws-overrides-in-status   pic xx  value zero.
     03  ws-sd-deals-status       pic xx  value zero.
     03  ws-override-log-status   pic xx  value zero.
     03  ws-rejects-out-status    pic xx  value zero.
     03  ws-ctl-file-status       pic xx  value zero.
     03  filler                   pic x(1).
*>
 01  ws-switches.
     03  ws-eof-sw                pic x   value "N".
         88  ws-eof                   value "Y".
     03  ws-valid-sw              pic x   value "Y".
         88  ws-is-valid              value "Y".
     03  ws-found-sw              pic x   value "N".
         88  ws-deal-found            value "Y".
     03  filler                   pic x(1).
*>
 01  ws-counters.
     03  ws-ovr-recs-read         pic s9(8) comp value zero.
     03  ws-ovr-recs-rejected     pic s9(8) comp value zero.
     03  ws-recs-overridden       pic s9(8) comp value zero.
     03  b                        pic s9(4) comp value zero.
     03  ws-ctl-rrn               pic s9(8) comp value 1.
     03  filler                   pic x(2).
*>
*>    CURRENT FIELD/REASON FOR THE REJECT LINE ABOUT TO BE
*>    WRITTEN BY AA070 - SET BY WHICHEVER AA05N CHECK FAILED.
*>
 01  ws-reject-detail.
     03  ws-reject-field          pic x(20)  value spaces.
     03  ws-reject-reason         pic x(40)  value spaces.
     03  filler                   pic x(2).
*>
*>    THE BY-DESK NAME ACTUALLY APPLIED - OV-BY ITSELF IS LEFT
*>    UNTOUCHED SO THE ORIGINAL INPUT RECORD IS NEVER CHANGED.
*>
 01  ws-applied-by               pic x(10)  value spaces.
*>
 01  error-messages.
     03  ov001  pic x(26)  value "INVALID OVERRIDE-REASON".
     03  ov002  pic x(26)  value "DEAL-ID NOT ON FILE".
     03  ov003  pic x(32)  value "DEAL HAS NOT YET BEEN PROCESSED".
     03  filler pic x(6).
*>
 procedure division.
*>================================================================
 aa000-main              section.
*>----------------------------------------------------------------
*>
     display  ws-prog-name " STARTING".
     perform  aa010-open-files thru aa010-exit.
     perform  aa015-open-rejects thru aa015-exit.
     perform  aa018-open-control thru aa018-exit.
     perform  aa020-process-overrides thru aa020-exit until ws-eof.
     perform  aa080-update-control thru aa080-exit.
     perform  aa090-close-files thru aa090-exit.
     display  ws-prog-name " READ      " ws-ovr-recs-read.
     display  ws-prog-name " REJECTED  " ws-ovr-recs-rejected.
     display  ws-prog-name " OVERRIDDEN" ws-recs-overridden.
     goback.
*>
 aa000-exit.
     exit.
*>
 aa010-open-files        section.
*>----------------------------------------------------------------
*>
     open     input  overrides-in.
     if       ws-overrides-in-status not = "00"
              display "DC030 CANNOT OPEN OVERRIDES-IN "
                      ws-overrides-in-status
              goback
     end-if.
     open     i-o    sd-deals.
*>
*>    OVERRIDE-LOG IS INTERNAL TO THIS RUN AND NOT CARRIED FORWARD
*>    FROM A PRIOR PROGRAM, SO IT IS OPENED FRESH - UNLIKE
*>    REJECTS-OUT BELOW, WHICH DC010 ALREADY CREATED.
*>
     open     output override-log.
*>
 aa010-exit.
     exit.
*>
 aa015-open-rejects      section.
*>----------------------------------------------------------------
*>    SPLIT OUT OF AA010 SO THE EXTEND-VS-OUTPUT CHOICE IS IN ONE
*>    PLACE - SEE DC309.
*>
     open     extend rejects-out.
     if       ws-rejects-out-status = "35"
              open output rejects-out
     end-if.
*>
 aa015-exit.
     exit.
*>
 aa018-open-control      section.
*>----------------------------------------------------------------
*>    DC-CTL-FILE IS ALREADY CREATED BY DC010 AND ADDED TO BY
*>    DC020 BEFORE DC030 EVER RUNS - JUST OPEN IT I-O.
*>
     open     i-o    dc-ctl-file.
     if       ws-ctl-file-status not = "00"
              display "DC030 CANNOT OPEN DC-CTL-FILE "
                      ws-ctl-file-status
              goback
     end-if.
     move     1 to ws-ctl-rrn.
     read     dc-ctl-file.
*>
 aa018-exit.
     exit.
*>
 aa020-process-overrides section.
*>----------------------------------------------------------------
*>
     read     overrides-in
              at end
                       move "Y" to ws-eof-sw
                       go to aa020-exit
     end-read.
     add      1 to ws-ovr-recs-read.
     perform  aa050-validate-override thru aa050-exit.
     if       ws-valid-sw not numeric-yn
*>             BELT AND BRACES - AA050 ONLY EVER MOVES "Y" OR "N" TO
*>             THIS SWITCH TODAY, BUT THIS PROGRAM HAS HAD A LOT OF
*>             DIFFERENT HANDS IN IT OVER THE YEARS (SEE THE CHANGE
*>             LOG) AND A FUTURE EDIT TO AA050 IS NOT GUARANTEED TO
*>             LEAVE THAT ALONE.  TREAT ANYTHING ELSE AS A REJECT SO
*>             A CORRUPTED SWITCH NEVER FALLS THROUGH TO AA060 AND
*>             UPDATES A DEAL ON BAD DATA.
              display "DC030 WS-VALID-SW CORRUPTED - REJECTING " ws-valid-sw
              move "N" to ws-valid-sw
     end-if.
     if       ws-is-valid
              perform aa060-apply-override thru aa060-exit
     else
              add  1 to ws-ovr-recs-rejected
     end-if.
*>
 aa020-exit.
     exit.
*>
 aa050-validate-override section.
*>----------------------------------------------------------------
*>    REASON IS CHECKED FIRST - IT NEEDS NO FILE I-O.  THE DEAL
*>    LOOKUP COMES SECOND SINCE AA053'S PROCESSED CHECK ONLY MAKES
*>    SENSE ONCE AA052 HAS ACTUALLY FOUND THE RECORD.
*>
     move     "Y" to ws-valid-sw.
     perform  aa051-check-reason thru aa051-exit.
     perform  aa052-check-deal-exists thru aa052-exit.
     if       ws-deal-found
              perform aa053-check-deal-processed thru aa053-exit
     end-if.
*>
 aa050-exit.
     exit.
*>
 aa051-check-reason      section.
*>----------------------------------------------------------------
*>    THE SIX VALUES AGREED WITH THE OVERRIDE DESK - FIXED DC303.
*>
     if       ov-reason not = "STRATEGIC DEAL        " and
              ov-reason not = "PRE-APPROVED BY VP    " and
              ov-reason not = "CUSTOMER RELATIONSHIP " and
              ov-reason not = "COMPETITIVE PRESSURE  " and
              ov-reason not = "ONE-TIME EXCEPTION    " and
              ov-reason not = "OTHER                 "
              move "N" to ws-valid-sw
              move "OVERRIDE-REASON" to ws-reject-field
              move ov001 to ws-reject-reason
              perform aa070-write-reject thru aa070-exit
     end-if.
*>
 aa051-exit.
     exit.
*>
 aa052-check-deal-exists section.
*>----------------------------------------------------------------
*>
     move     "N" to ws-found-sw.
     move     ov-deal-id to sd-deal-id.
     read     sd-deals
              invalid key
                       move "N" to ws-valid-sw
                       move "DEAL-ID" to ws-reject-field
                       move ov002 to ws-reject-reason
                       perform aa070-write-reject thru aa070-exit
              not invalid key
                       move "Y" to ws-found-sw
     end-read.
*>
 aa052-exit.
     exit.
*>
 aa053-check-deal-processed section.
*>----------------------------------------------------------------
*>    A DEAL STILL AT "V"ALIDATED NEVER WENT THROUGH DC020, AND ONE
*>    ALREADY "O"VERRIDDEN WOULD DOUBLE-LOG AN OVERRIDE IF LET
*>    THROUGH AGAIN - BOTH REJECTED HERE, FIXED DC304.
*>
     if       not sd-processed
              move "N" to ws-valid-sw
              move "DEAL-ID" to ws-reject-field
              move ov003 to ws-reject-reason
              perform aa070-write-reject thru aa070-exit
     end-if.
*>
 aa053-exit.
     exit.
*>
 aa060-apply-override    section.
*>----------------------------------------------------------------
*>    OVERRIDDEN-BY DEFAULTS TO "APPROVER" WHEN THE DESK LEAVES IT
*>    BLANK - FIXED DC302.  THE DEAL'S OWN ESCALATION PATH IS
*>    SNAPSHOTTED ONTO THE LOG RECORD RATHER THAN RE-DERIVED - FIXED
*>    DC309.
*>
     move     ov-by to ws-applied-by.
     if       ws-applied-by = spaces
              move "APPROVER" to ws-applied-by
     end-if.
     move     "O" to sd-status.
     rewrite  dc-stored-deal-record.
     if       ws-sd-deals-status not = "00"
              display "DC030 SD-DEALS REWRITE ERROR "
                      ws-sd-deals-status " ON " sd-deal-id
     end-if.
     move     spaces to dc-override-log-record.
     move     ov-deal-id    to ol-deal-id.
     move     ov-reason     to ol-reason.
     move     ws-applied-by to ol-by.
     move     1 to b.
     perform  aa065-copy-path thru aa065-exit until b > 4.
     if       ol-escalation-flat = spaces
              display "DC030 WARNING - OVERRIDE APPLIED TO "
                      ov-deal-id " WITH NO ESCALATION PATH ON FILE"
     end-if.
     write    dc-override-log-record.
     add      1 to ws-recs-overridden.
*>
 aa060-exit.
     exit.
*>
 aa065-copy-path         section.
*>----------------------------------------------------------------
*>
     move     sd-escalation-path (b) to ol-escalation-path (b).
     add      1 to b.
*>
 aa065-exit.
     exit.
*>
 aa070-write-reject      section.
*>----------------------------------------------------------------
*>
     move     spaces to dc-reject-record.
     move     ov-deal-id to rj-deal-id.
     move     "DC030" to rj-source.
     move     ws-reject-field  to rj-field.
     move     ws-reject-reason to rj-reason.
     display  "DC030 REJECT " ov-deal-id " " rj-problem-text.
     write    dc-reject-record.
*>
 aa070-exit.
     exit.
*>
 aa080-update-control    section.
*>----------------------------------------------------------------
*>    DC030 OWNS THE OVERRIDE-RELATED CONTROL FIELDS ONLY - READ
*>    AND PROCESSED ARE DC010'S AND DC020'S TO TOUCH, SEE DC305.
*>
     add      ws-ovr-recs-read     to ct-ovr-recs-read.
     add      ws-ovr-recs-rejected to ct-ovr-recs-rejected.
     add      ws-recs-overridden   to ct-recs-overridden.
     move     1 to ws-ctl-rrn.
     rewrite  dc-control-record.
*>
 aa080-exit.
     exit.
*>
 aa090-close-files       section.
*>----------------------------------------------------------------
*>
     close    overrides-in
              sd-deals
              override-log
              rejects-out
              dc-ctl-file.
*>
 aa090-exit.
     exit.
*>
