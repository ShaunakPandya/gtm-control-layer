       >>source free
 identification          division.
*>================================================================
*>
 program-id.            dc050.
*>
 author.                V B Coen.
*>
 installation.          Applewood Computers - GTM Deal Control.
*>
 date-written.          01/13/86.
 date-compiled.
*>
 security.              Applewood Computers - Company Confidential.
*>                       Distributed under the GNU General Public License.
*>                       See the file COPYING for details.
*>
*>****************************************************************
*>    REMARKS.
*>    WHAT-IF SIMULATION REPORT FOR THE GTM DEAL-CONTROL BATCH
*>    SUITE.  RE-EVALUATES EVERY STORED PROCESSED/OVERRIDDEN DEAL
*>    TWICE - ONCE UNDER THE LIVE CONFIGURATION (BASELINE PASS, NO
*>    RULES DISABLED) AND ONCE UNDER A SIMULATED CONFIGURATION
*>    BUILT BY REPLACING ONLY THE SECTIONS SIM-PARAMS-IN SUPPLIES
*>    OVER THE BASELINE (SIMULATED PASS, REQUESTED RULES FORCED
*>    OFF) - NEITHER PASS REWRITES SD-DEALS.  PRINTS BASELINE,
*>    SIMULATED AND DELTA BLOCKS VIA REPORT WRITER.
*>
*>    CALLED MODULES.    DCRULES.
*>    FILES USED.
*>                       CONFIG-IN     INPUT  SEQUENTIAL   40
*>                       SIM-PARAMS-IN INPUT  SEQUENTIAL  200
*>                       SD-DEALS      INPUT  INDEXED     244
*>                       SIMULATION-RPT OUTPUT SEQUENTIAL  132
*>
*>    ERROR MESSAGES USED.
*>                       NONE - SEE FILE STATUS DISPLAYS.
*>
*>****************************************************************
*>    CHANGE LOG.
*>-----------------------------------------------------------------
*> DATE      BY   REQ/TKT   DESCRIPTION                       TAG
*>-----------------------------------------------------------------
*> 01/13/86  VBC  GTM-001   ORIGINAL PROGRAM WRITTEN.
*> 02/04/86  VBC  GTM-004   SIM-PARAMS-IN NOW OPTIONAL - ABSENT
*>                         MEANS THE SIMULATED PASS EQUALS THE
*>                         BASELINE, NOTHING REPLACED.
*> 06/19/87  VBC  GTM-009   SECTION REPLACEMENT IS NOW WHOLESALE
*>                         PER SECTION (DEFAULTS, SEGMENTS,
*>                         WEIGHTS, ORDER) RATHER THAN A FIELD-
*>                         BY-FIELD MERGE, TO MATCH HOW CONFIG-IN
*>                         ITSELF REPLACES ITS DEFAULT RECORD.
*> 11/02/88  JLH  GTM-014   RATES NOW USE THE PASS'S OWN DEAL
*>                         COUNT AS DENOMINATOR, WAS WRONGLY
*>                         REUSING DC-CTL-FILE'S PROCESSED COUNT.
*> 03/15/90  JLH  GTM-021   BASELINE AND SIMULATED PASSES BOTH
*>                         SHARE AA030-SCAN-DEALS NOW, WAS TWO
*>                         NEARLY IDENTICAL COPIES OF THE LOOP.
*> 07/11/94  PAT  GTM-041   STANDARDISED SECTION/PARAGRAPH
*>                         NAMING ACROSS ALL GTM PROGRAMS.
*> 10/02/98  KLC  GTM-062   Y2K REVIEW - RUN-DATE BANNER PRINTS
*>                         A 2-DIGIT YEAR BUT IT IS NEVER STORED
*>                         OR COMPARED, PRINT ONLY.  CLEARED.
*> 03/19/99  KLC  GTM-063   Y2K - CONFIRMED CLEAN ON RE-TEST.
*> 08/30/01  KLC  GTM-071   RATES NOW ZERO, NOT DIVIDE-BY-ZERO
*>                         ABENDS, WHEN A PASS SEES NO DEALS.
*> 11/14/02  KLC  GTM-078   SD-DEALS OPENED INPUT ONLY - CONFIRMED DC510
*>                         NEITHER PASS REWRITES THE MASTER, PER
*>                         THE NO-MUTATION RULE FOR SIMULATION.
*> 02/06/03  PAT  GTM-081   TEAM-NAME TABLE WAS LOADED IN AA080
*>                         AFTER BOTH PASSES RAN - BB033 NEVER HAD
*>                         A NAME TO MATCH AGAINST.  MOVED THE LOAD
*>                         TO NEW AA012-INIT-TABLES, CALLED FROM
*>                         AA000 BEFORE ANY SCAN.  ALSO ADDED THE
*>                         RULE-TRIGGER-COUNT TALLY (BB034/BB035),
*>                         ITS DELTA (BB041) AND REPORT LINE (CC020/
*>                         RW-RULE-DETAIL) - RISK ASKED FOR THIS
*>                         METRIC AND IT WAS LEFT OUT OF THE FIRST
*>                         CUT OF THE PROGRAM.
*> 01/28/26  VBC  GTM-094   THRESHOLD/ACV WORKING FIELDS REPACKED
*>                         COMP-3 TO MATCH THE MASTER AND CONFIG
*>                         BOOKS.
*> 01/28/26  VBC  GTM-095   DROPPED THE COPY OF WSDCDTE - THE UK/
*>                         USA/INTL DATE BLOCK LIFTED FROM PAYROLL
*>                         WAS NEVER USED, THIS SUITE HAS NO DATE-
*>                         FORMATTING REQUIREMENT.
*>-----------------------------------------------------------------
*>*****************************************************************
*>    Copyright Notice.
*>    ****************
*>
*>    These programs and copybooks form the GTM Deal-Control batch
*>    suite and are Copyright (c) V B Coen, Applewood Computers,
*>    1986-2026 and later.
*>
*>    This program is free software; you can redistribute it and/or
*>    modify it under the terms of the GNU General Public License
*>    as published by the Free Software Foundation; version 3 or
*>    later, for use within Applewood Computers and its clients only
*>    and EXCLUDING resale, rental or hire of the suite in any form.
*>
*>    GTM Deal Control is distributed in the hope that it will be
*>    useful, but WITHOUT ANY WARRANTY; without even the implied
*>    warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
*>    PURPOSE.  See the GNU General Public License for more detail.
*>
*>    You should have received a copy of the GNU General Public
*>    License along with this suite; see the file COPYING.  If not,
*>    write to the Free Software Foundation, 59 Temple Place, Suite
*>    330, Boston, MA 02111-1307 USA.
*>*****************************************************************
*>
 environment             division.
*>================================================================
 configuration           section.
 special-names.
     c01                 is  top-of-form.
*>
 input-output            section.
 file-control.
     select   config-in     assign  to  CONFIGIN
              organization         is  sequential
              status               is  ws-config-in-status.
*>
     select   sim-params-in assign  to  SIMPARAMSIN
              organization         is  sequential
              status               is  ws-sim-params-in-status.
*>
     select   sd-deals      assign  to  SDDEALS
              organization         is  indexed
              access mode          is  sequential
              record key           is  sd-deal-id
              status               is  ws-sd-deals-status.
*>
     select   simulation-rpt assign to  SIMULATIONRPT
              organization         is  sequential
              status               is  ws-simulation-rpt-status.
*>
 data                    division.
*>================================================================
 file                    section.
*>
 fd  config-in.
     copy "wsdccf.cob".
*>
 fd  sim-params-in.
     copy "wsdcsm.cob".
*>
 fd  sd-deals.
     copy "wsdcsd.cob".
*>
 fd  simulation-rpt
     reports are simulation-report.
*>
 working-storage         section.
*>----------------------------------------------------------------
 77  ws-prog-name            pic x(17)  value "DC050  (1.0.10)".
*>
     copy "wsdcrc.cob".
*>
 01  ws-file-status.
     03  ws-config-in-status      pic xx  value zero.
     03  ws-sim-params-in-status  pic xx  value zero.
     03  ws-sd-deals-status       pic xx  value zero.
     03  ws-simulation-rpt-status pic xx  value zero.
     03  filler                   pic x(2).
*>
 01  ws-switches.
     03  ws-eof-sw                pic x   value "N".
         88  ws-eof                   value "Y".
     03  ws-config-eof-sw         pic x   value "N".
         88  ws-config-eof            value "Y".
     03  ws-found-seg-sw          pic x   value "N".
         88  ws-found-seg             value "Y".
     03  ws-found-team-sw         pic x   value "N".
         88  ws-found-team            value "Y".
     03  ws-pass-sw               pic x   value "B".
         88  ws-baseline-pass         value "B".
         88  ws-simulated-pass        value "S".
     03  filler                   pic x(1).
*>
 01  ws-subscripts.
     03  a                        pic s9(4) comp value zero.
     03  b                        pic s9(4) comp value zero.
     03  c                        pic s9(4) comp value zero.
     03  filler                   pic x(2).
*>
*>    BUILT-IN THRESHOLD DEFAULTS, AS CONFIG-IN LEAVES THEM - SAME
*>    IDEA AS DC020'S OWN COPY OF THIS BLOCK.
*>
 01  ws-default-thresholds.
     03  ws-def-discount-threshold  pic 9(3)v9  value 20.0    comp-3.
     03  ws-def-acv-exec-threshold  pic 9(9)v99 value 150000.00 comp-3.
     03  ws-def-payment-terms-limit pic 9(3)    value 45.
     03  ws-def-eu-requires-legal   pic x       value "Y".
     03  filler                     pic x(2).
*>
 01  ws-resolved-thresholds.
     03  ws-res-entry                      occurs 4.
         05  ws-res-segment             pic x(10) value spaces.
         05  ws-res-discount-threshold  pic 9(3)v9  comp-3.
         05  ws-res-acv-exec-threshold  pic 9(9)v99 comp-3.
         05  ws-res-payment-terms-limit pic 9(3).
         05  ws-res-eu-requires-legal   pic x.
     03  ws-res-count               pic s9(4) comp value zero.
*>
*>    THE SIMULATED COUNTERPARTS OF THE TWO BLOCKS ABOVE - BUILT
*>    ONCE BY AA020-BUILD-SIM-CONFIG, EACH SECTION REPLACED
*>    WHOLESALE WHEN ITS SIM-PARAMS-IN "-USED" SWITCH IS "Y" AND
*>    LEFT EQUAL TO THE BASELINE OTHERWISE (FIXED DC503).
*>
 01  ws-sim-default-thresholds.
     03  ws-sim-def-discount-threshold  pic 9(3)v9  comp-3.
     03  ws-sim-def-acv-exec-threshold  pic 9(9)v99 comp-3.
     03  ws-sim-def-payment-terms-limit pic 9(3).
     03  ws-sim-def-eu-requires-legal   pic x.
     03  filler                         pic x(2).
*>
 01  ws-sim-resolved-thresholds.
     03  ws-sim-res-entry                  occurs 4.
         05  ws-sim-res-segment         pic x(10) value spaces.
         05  ws-sim-res-discount-threshold  pic 9(3)v9  comp-3.
         05  ws-sim-res-acv-exec-threshold  pic 9(9)v99 comp-3.
         05  ws-sim-res-payment-terms-limit pic 9(3).
         05  ws-sim-res-eu-requires-legal   pic x.
     03  ws-sim-res-count           pic s9(4) comp value zero.
*>
 01  ws-sim-rule-weight             pic 9(2)  occurs 5.
 01  ws-sim-escalation-order        pic x(8)  occurs 4.
*>
*>    THE DEAL THRESHOLDS RESOLVED FOR WHICHEVER DEAL IS CURRENTLY
*>    BEING EVALUATED - SHARED BY BOTH PASSES, SET BY BB010.
*>
 01  ws-deal-thresholds.
     03  ws-dt-discount-threshold  pic 9(3)v9  comp-3.
     03  ws-dt-acv-exec-threshold  pic 9(9)v99 comp-3.
     03  ws-dt-payment-terms-limit pic 9(3).
     03  ws-dt-eu-requires-legal   pic x.
     03  filler                    pic x(2).
*>
*>    THE ACTIVE CONFIGURATION FOR WHICHEVER PASS IS CURRENTLY
*>    RUNNING - AA025 POINTS THIS AT THE BASELINE SET, AA045
*>    REPOINTS IT AT THE SIMULATED SET, SO BB010/BB020 BELOW NEVER
*>    NEED TO KNOW WHICH PASS THEY ARE IN (FIXED DC505).
*>
 01  ws-active-config.
     03  ws-act-def-discount-threshold  pic 9(3)v9  comp-3.
     03  ws-act-def-acv-exec-threshold  pic 9(9)v99 comp-3.
     03  ws-act-def-payment-terms-limit pic 9(3).
     03  ws-act-def-eu-requires-legal   pic x.
     03  ws-act-res-entry                   occurs 4.
         05  ws-act-res-segment         pic x(10) value spaces.
         05  ws-act-res-discount-threshold  pic 9(3)v9  comp-3.
         05  ws-act-res-acv-exec-threshold  pic 9(9)v99 comp-3.
         05  ws-act-res-payment-terms-limit pic 9(3).
         05  ws-act-res-eu-requires-legal   pic x.
     03  ws-act-res-count               pic s9(4) comp.
     03  ws-act-rule-weight             pic 9(2)  occurs 5.
     03  ws-act-escalation-order        pic x(8)  occurs 4.
     03  ws-act-disabled-flags          pic x     occurs 5.
     03  filler                         pic x(2).
*>
*>    DC050 OWNS THE ACTUAL STORAGE FOR THE DCRULES LINKAGE BLOCK -
*>    IT CALLS DCRULES, IT IS NOT CALLED WITH PARAMETERS ITSELF, SO
*>    THIS BELONGS IN WORKING-STORAGE, NOT A LINKAGE SECTION OF ITS
*>    OWN.
*>
     copy "wsdccal.cob".
*>
 01  ws-counters.
     03  ws-base-total            pic s9(8) comp value zero.
     03  ws-base-auto-appr        pic s9(8) comp value zero.
     03  ws-base-escl             pic s9(8) comp value zero.
     03  ws-sim-total             pic s9(8) comp value zero.
     03  ws-sim-auto-appr         pic s9(8) comp value zero.
     03  ws-sim-escl              pic s9(8) comp value zero.
     03  ws-delta-auto-appr       pic s9(8) comp value zero.
     03  ws-delta-escl            pic s9(8) comp value zero.
     03  filler                   pic x(2).
*>
*>    ESCALATION-BY-TEAM COUNTS FOR BOTH PASSES, PLUS THE DELTA -
*>    NO SORT HERE, RISK WANTS THE TEAMS IN A FIXED ORDER ON THE
*>    SIM REPORT SO BASELINE AND WHAT-IF LINE UP ACROSS RUNS.
*>
 01  ws-team-table.
     03  ws-team-entry                   occurs 4.
         05  tm-name               pic x(8)  value spaces.
         05  tm-base-count         pic s9(4) comp value zero.
         05  tm-sim-count          pic s9(4) comp value zero.
         05  tm-delta-count        pic s9(4) comp value zero.
*>
*>    RULE-TRIGGER COUNTS FOR BOTH PASSES, PLUS THE DELTA - RISK
*>    WANTS THIS CARRIED AT BOTH PASSES, NOT JUST THE PRINTED
*>    REPORT'S TEAM/RATE SECTIONS.
*>
 01  ws-rule-table.
     03  ws-rule-entry                   occurs 5.
         05  rt-rule-id            pic x(22) value spaces.
         05  rt-base-count         pic s9(4) comp value zero.
         05  rt-sim-count          pic s9(4) comp value zero.
         05  rt-delta-count        pic s9(4) comp value zero.
*>
*>    RATES - INTERNAL TO 4 DECIMALS.  THE SIMULATION REPORT PRINTS
*>    THEM PLAIN, NOT AS A PERCENT (THAT TREATMENT IS DC040'S ONLY,
*>    SEE ITS OWN CHANGE LOG DC402).
*>
 01  ws-rates.
     03  ws-base-auto-rate        pic 9v9999  value zero.
     03  ws-base-escl-rate        pic 9v9999  value zero.
     03  ws-sim-auto-rate         pic 9v9999  value zero.
     03  ws-sim-escl-rate         pic 9v9999  value zero.
     03  ws-delta-auto-rate       pic s9v9999 value zero.
     03  ws-delta-escl-rate       pic s9v9999 value zero.
     03  filler                   pic x(2).
*>
*>    RUN DATE FOR THE PAGE HEADING - PRINT ONLY, FIXED DC507.
*>
 01  ws-today                     pic 9(6)   value zero.
 01  ws-today-mdy redefines ws-today.
     03  ws-today-yy              pic 99.
     03  ws-today-mm              pic 99.
     03  ws-today-dd              pic 99.
*>
 01  ws-run-date                  pic x(10)  value spaces.
*>
*>    EDITED PRINT FIELDS, LOADED JUST BEFORE EACH GENERATE.
*>
 01  ws-print-line.
     03  ws-print-total           pic zzzzz9  value zero.
     03  ws-print-auto-appr       pic zzzzz9  value zero.
     03  ws-print-escl            pic zzzzz9  value zero.
     03  ws-print-auto-rate       pic 9.9999  value zero.
     03  ws-print-escl-rate       pic 9.9999  value zero.
     03  ws-print-delta-auto-appr pic +zzzzz9 value zero.
     03  ws-print-delta-escl      pic +zzzzz9 value zero.
     03  ws-print-delta-auto-rate pic +9.9999 value zero.
     03  ws-print-delta-escl-rate pic +9.9999 value zero.
     03  ws-print-team-name       pic x(8)    value spaces.
     03  ws-print-team-base       pic zzz9    value zero.
     03  ws-print-team-sim        pic zzz9    value zero.
     03  ws-print-team-delta      pic +zzz9   value zero.
     03  ws-print-rule-id         pic x(22)   value spaces.
     03  ws-print-rule-base       pic zzz9    value zero.
     03  ws-print-rule-sim        pic zzz9    value zero.
     03  ws-print-rule-delta      pic +zzz9   value zero.
     03  filler                   pic x(2).
*>
 procedure division.
*>================================================================
 aa000-main              section.
*>----------------------------------------------------------------
*>
     display  ws-prog-name " STARTING".
     perform  aa010-open-files thru aa010-exit.
     perform  aa012-init-tables thru aa012-exit.
     perform  aa015-load-config thru aa015-exit.
     perform  aa017-read-sim-params thru aa017-exit.
     perform  aa020-build-sim-config thru aa020-exit.
     perform  aa025-set-active-baseline thru aa025-exit.
     perform  aa030-scan-deals thru aa030-exit until ws-eof.
     perform  aa035-reopen-deals thru aa035-exit.
     perform  aa045-set-active-simulated thru aa045-exit.
     perform  aa030-scan-deals thru aa030-exit until ws-eof.
     perform  aa050-compute-rates thru aa050-exit.
     perform  aa055-compute-deltas thru aa055-exit.
     perform  aa080-print-report thru aa080-exit.
     perform  aa090-close-files thru aa090-exit.
     display  ws-prog-name " BASELINE TOTAL " ws-base-total.
     display  ws-prog-name " SIMULATED TOTAL " ws-sim-total.
     goback.
*>
 aa000-exit.
     exit.
*>
 aa010-open-files        section.
*>----------------------------------------------------------------
*>
     open     input  sd-deals.
     if       ws-sd-deals-status not = "00"
              display "DC050 CANNOT OPEN SD-DEALS " ws-sd-deals-status
              goback
     end-if.
     open     output simulation-rpt.
*>
 aa010-exit.
     exit.
*>
 aa012-init-tables       section.
*>----------------------------------------------------------------
*>    SEEDS THE TEAM AND RULE TABLES BEFORE EITHER SCAN PASS RUNS -
*>    BB033-MATCH-TEAM NEEDS TM-NAME LOADED BEFORE THE SCAN, NOT
*>    JUST BEFORE PRINTING, OR IT NEVER MATCHES A THING.
*>
     move     "FINANCE " to tm-name (1).
     move     "LEGAL   " to tm-name (2).
     move     "SECURITY" to tm-name (3).
     move     "EXEC    " to tm-name (4).
     move     rc-rule-id (1) to rt-rule-id (1).
     move     rc-rule-id (2) to rt-rule-id (2).
     move     rc-rule-id (3) to rt-rule-id (3).
     move     rc-rule-id (4) to rt-rule-id (4).
     move     rc-rule-id (5) to rt-rule-id (5).
*>
 aa012-exit.
     exit.
*>
 aa015-load-config       section.
*>----------------------------------------------------------------
*>    READS THE OPTIONAL CONFIG-IN FILE FOR THE BASELINE SET - THE
*>    SAME RULE AS DC020: IF IT WILL NOT OPEN, THE BUILT-IN
*>    DEFAULTS ABOVE STAND FOR EVERY SEGMENT.
*>
     open     input config-in.
     if       ws-config-in-status not = "00"
              display "DC050 CONFIG-IN ABSENT, USING BUILT-IN DEFAULTS"
              go to aa015-exit
     end-if.
     perform  aa016-read-config-rec thru aa016-exit.
     perform  aa018-load-config-rec thru aa018-exit until ws-config-eof.
     close    config-in.
*>
 aa015-exit.
     exit.
*>
 aa016-read-config-rec   section.
*>----------------------------------------------------------------
*>
     read     config-in
              at end
                       move "Y" to ws-config-eof-sw
     end-read.
*>
 aa016-exit.
     exit.
*>
 aa018-load-config-rec   section.
*>----------------------------------------------------------------
*>
     if       cf-segment = "DEFAULT   "
              move cf-discount-threshold  to ws-def-discount-threshold
              move cf-acv-exec-threshold  to ws-def-acv-exec-threshold
              move cf-payment-terms-limit to ws-def-payment-terms-limit
              move cf-eu-requires-legal   to ws-def-eu-requires-legal
     else
              perform aa019-store-segment-override thru aa019-exit
     end-if.
     perform  aa016-read-config-rec thru aa016-exit.
*>
 aa018-exit.
     exit.
*>
 aa019-store-segment-override section.
*>----------------------------------------------------------------
*>
     add      1 to ws-res-count.
     move     cf-segment to ws-res-segment (ws-res-count).
     move     ws-def-discount-threshold
           to ws-res-discount-threshold (ws-res-count).
     move     ws-def-acv-exec-threshold
           to ws-res-acv-exec-threshold (ws-res-count).
     move     ws-def-payment-terms-limit
           to ws-res-payment-terms-limit (ws-res-count).
     move     ws-def-eu-requires-legal
           to ws-res-eu-requires-legal (ws-res-count).
     if       cf-discount-threshold not = zero
              move cf-discount-threshold
                to ws-res-discount-threshold (ws-res-count)
     end-if.
     if       cf-acv-exec-threshold not = zero
              move cf-acv-exec-threshold
                to ws-res-acv-exec-threshold (ws-res-count)
     end-if.
     if       cf-payment-terms-limit not = zero
              move cf-payment-terms-limit
                to ws-res-payment-terms-limit (ws-res-count)
     end-if.
     if       cf-eu-requires-legal not = space
              move cf-eu-requires-legal
                to ws-res-eu-requires-legal (ws-res-count)
     end-if.
*>
 aa019-exit.
     exit.
*>
 aa017-read-sim-params   section.
*>----------------------------------------------------------------
*>    ONE-RECORD FILE, OPTIONAL (FIXED DC502) - ABSENT MEANS EVERY
*>    "-USED" SWITCH STAYS SPACE/"N" AND THE SIMULATED PASS ENDS UP
*>    IDENTICAL TO THE BASELINE, WHICH IS A VALID (IF POINTLESS)
*>    REQUEST.
*>
     open     input sim-params-in.
     if       ws-sim-params-in-status not = "00"
              display "DC050 SIM-PARAMS-IN ABSENT, NO SECTIONS REPLACED"
              go to aa017-exit
     end-if.
     read     sim-params-in.
     close    sim-params-in.
*>
 aa017-exit.
     exit.
*>
 aa020-build-sim-config  section.
*>----------------------------------------------------------------
*>    EACH SECTION STARTS EQUAL TO THE BASELINE AND IS REPLACED
*>    WHOLESALE WHEN ITS "-USED" SWITCH IS "Y" - NEVER A FIELD-BY-
*>    FIELD MERGE (FIXED DC503).
*>
     move     ws-def-discount-threshold  to ws-sim-def-discount-threshold.
     move     ws-def-acv-exec-threshold  to ws-sim-def-acv-exec-threshold.
     move     ws-def-payment-terms-limit
           to ws-sim-def-payment-terms-limit.
     move     ws-def-eu-requires-legal   to ws-sim-def-eu-requires-legal.
     if       sm-default-used = "Y"
              move sm-default-discount-threshold
                to ws-sim-def-discount-threshold
              move sm-default-acv-exec-threshold
                to ws-sim-def-acv-exec-threshold
              move sm-default-payment-terms-limit
                to ws-sim-def-payment-terms-limit
              move sm-default-eu-requires-legal
                to ws-sim-def-eu-requires-legal
     end-if.
*>
     if       sm-segments-used = "Y"
              move zero to ws-sim-res-count
              move 1    to a
              perform bb015-store-sim-segment thru bb015-exit until a > sm-segment-count
     else
              move ws-res-count to ws-sim-res-count
              move 1 to a
              perform bb016-copy-base-segment thru bb016-exit until a > ws-res-count
     end-if.
*>
     move     rc-rule-weight (1) to ws-sim-rule-weight (1).
     move     rc-rule-weight (2) to ws-sim-rule-weight (2).
     move     rc-rule-weight (3) to ws-sim-rule-weight (3).
     move     rc-rule-weight (4) to ws-sim-rule-weight (4).
     move     rc-rule-weight (5) to ws-sim-rule-weight (5).
     if       sm-weights-used = "Y"
              move sm-rule-weight (1) to ws-sim-rule-weight (1)
              move sm-rule-weight (2) to ws-sim-rule-weight (2)
              move sm-rule-weight (3) to ws-sim-rule-weight (3)
              move sm-rule-weight (4) to ws-sim-rule-weight (4)
              move sm-rule-weight (5) to ws-sim-rule-weight (5)
     end-if.
*>
     move     rc-escalation-order (1) to ws-sim-escalation-order (1).
     move     rc-escalation-order (2) to ws-sim-escalation-order (2).
     move     rc-escalation-order (3) to ws-sim-escalation-order (3).
     move     rc-escalation-order (4) to ws-sim-escalation-order (4).
     if       sm-order-used = "Y"
              move sm-escalation-order (1) to ws-sim-escalation-order (1)
              move sm-escalation-order (2) to ws-sim-escalation-order (2)
              move sm-escalation-order (3) to ws-sim-escalation-order (3)
              move sm-escalation-order (4) to ws-sim-escalation-order (4)
     end-if.
*>
 aa020-exit.
     exit.
*>
 bb015-store-sim-segment section.
*>----------------------------------------------------------------
*>    BUILDS A FRESH SEGMENT TABLE FROM SIM-PARAMS-IN, SEEDING EACH
*>    ENTRY FROM THE (POSSIBLY ALREADY-REPLACED) SIMULATED DEFAULT
*>    SET BEFORE OVERWRITING THE FIELDS THE RECORD EXPLICITLY SET.
*>
     add      1 to ws-sim-res-count.
     move     sm-seg-segment (a) to ws-sim-res-segment (ws-sim-res-count).
     move     ws-sim-def-discount-threshold
           to ws-sim-res-discount-threshold (ws-sim-res-count).
     move     ws-sim-def-acv-exec-threshold
           to ws-sim-res-acv-exec-threshold (ws-sim-res-count).
     move     ws-sim-def-payment-terms-limit
           to ws-sim-res-payment-terms-limit (ws-sim-res-count).
     move     ws-sim-def-eu-requires-legal
           to ws-sim-res-eu-requires-legal (ws-sim-res-count).
     if       sm-seg-discount-threshold (a) not = zero
              move sm-seg-discount-threshold (a)
                to ws-sim-res-discount-threshold (ws-sim-res-count)
     end-if.
     if       sm-seg-acv-exec-threshold (a) not = zero
              move sm-seg-acv-exec-threshold (a)
                to ws-sim-res-acv-exec-threshold (ws-sim-res-count)
     end-if.
     if       sm-seg-payment-terms-limit (a) not = zero
              move sm-seg-payment-terms-limit (a)
                to ws-sim-res-payment-terms-limit (ws-sim-res-count)
     end-if.
     if       sm-seg-eu-requires-legal (a) not = space
              move sm-seg-eu-requires-legal (a)
                to ws-sim-res-eu-requires-legal (ws-sim-res-count)
     end-if.
     add      1 to a.
*>
 bb015-exit.
     exit.
*>
 bb016-copy-base-segment section.
*>----------------------------------------------------------------
*>
     move     ws-res-entry (a) to ws-sim-res-entry (a).
     add      1 to a.
*>
 bb016-exit.
     exit.
*>
 aa025-set-active-baseline section.
*>----------------------------------------------------------------
*>    BASELINE PASS - LIVE CONFIGURATION, NO RULES DISABLED.
*>
     move     "B" to ws-pass-sw.
     move     ws-def-discount-threshold  to ws-act-def-discount-threshold.
     move     ws-def-acv-exec-threshold  to ws-act-def-acv-exec-threshold.
     move     ws-def-payment-terms-limit
           to ws-act-def-payment-terms-limit.
     move     ws-def-eu-requires-legal   to ws-act-def-eu-requires-legal.
     move     ws-resolved-thresholds     to ws-act-res-entry (1)
                                              ws-act-res-entry (2)
                                              ws-act-res-entry (3)
                                              ws-act-res-entry (4).
     move     1 to a.
     perform  bb017-copy-active-segment thru bb017-exit until a > 4.
     move     ws-res-count to ws-act-res-count.
     move     rc-rule-weight (1) to ws-act-rule-weight (1).
     move     rc-rule-weight (2) to ws-act-rule-weight (2).
     move     rc-rule-weight (3) to ws-act-rule-weight (3).
     move     rc-rule-weight (4) to ws-act-rule-weight (4).
     move     rc-rule-weight (5) to ws-act-rule-weight (5).
     move     rc-escalation-order (1) to ws-act-escalation-order (1).
     move     rc-escalation-order (2) to ws-act-escalation-order (2).
     move     rc-escalation-order (3) to ws-act-escalation-order (3).
     move     rc-escalation-order (4) to ws-act-escalation-order (4).
     move     "N" to ws-act-disabled-flags (1)
                     ws-act-disabled-flags (2)
                     ws-act-disabled-flags (3)
                     ws-act-disabled-flags (4)
                     ws-act-disabled-flags (5).
*>
 aa025-exit.
     exit.
*>
 bb017-copy-active-segment section.
*>----------------------------------------------------------------
*>
     move     ws-res-entry (a) to ws-act-res-entry (a).
     add      1 to a.
*>
 bb017-exit.
     exit.
*>
 aa035-reopen-deals      section.
*>----------------------------------------------------------------
*>    RE-READS SD-DEALS FROM THE TOP FOR THE SIMULATED PASS - THE
*>    BASELINE PASS ABOVE LEFT IT AT END OF FILE.
*>
     close    sd-deals.
     open     input sd-deals.
     move     "N" to ws-eof-sw.
*>
 aa035-exit.
     exit.
*>
 aa045-set-active-simulated section.
*>----------------------------------------------------------------
*>    SIMULATED PASS - THE CONFIGURATION AA020 BUILT, WITH ANY
*>    REQUESTED RULES FORCED OFF.
*>
     move     "S" to ws-pass-sw.
     move     ws-sim-def-discount-threshold
           to ws-act-def-discount-threshold.
     move     ws-sim-def-acv-exec-threshold
           to ws-act-def-acv-exec-threshold.
     move     ws-sim-def-payment-terms-limit
           to ws-act-def-payment-terms-limit.
     move     ws-sim-def-eu-requires-legal
           to ws-act-def-eu-requires-legal.
     move     1 to a.
     perform  bb018-copy-sim-segment thru bb018-exit until a > 4.
     move     ws-sim-res-count to ws-act-res-count.
     move     ws-sim-rule-weight (1) to ws-act-rule-weight (1).
     move     ws-sim-rule-weight (2) to ws-act-rule-weight (2).
     move     ws-sim-rule-weight (3) to ws-act-rule-weight (3).
     move     ws-sim-rule-weight (4) to ws-act-rule-weight (4).
     move     ws-sim-rule-weight (5) to ws-act-rule-weight (5).
     move     ws-sim-escalation-order (1) to ws-act-escalation-order (1).
     move     ws-sim-escalation-order (2) to ws-act-escalation-order (2).
     move     ws-sim-escalation-order (3) to ws-act-escalation-order (3).
     move     ws-sim-escalation-order (4) to ws-act-escalation-order (4).
     move     sm-disabled-flags (1) to ws-act-disabled-flags (1).
     move     sm-disabled-flags (2) to ws-act-disabled-flags (2).
     move     sm-disabled-flags (3) to ws-act-disabled-flags (3).
     move     sm-disabled-flags (4) to ws-act-disabled-flags (4).
     move     sm-disabled-flags (5) to ws-act-disabled-flags (5).
*>
 aa045-exit.
     exit.
*>
 bb018-copy-sim-segment  section.
*>----------------------------------------------------------------
*>
     move     ws-sim-res-entry (a) to ws-act-res-entry (a).
     add      1 to a.
*>
 bb018-exit.
     exit.
*>
 aa030-scan-deals        section.
*>----------------------------------------------------------------
*>    SHARED BY BOTH PASSES (FIXED DC505) - WS-PASS-SW SAYS WHICH
*>    COUNTERS BB030-TALLY-RESULT ADDS TO.
*>
     read     sd-deals next record
              at end
                       move "Y" to ws-eof-sw
                       go to aa030-exit
     end-read.
     if       ws-sd-deals-status not = "00"
              move "Y" to ws-eof-sw
              go to aa030-exit
     end-if.
     if       sd-processed or sd-overridden
              perform bb010-resolve-thresholds thru bb010-exit
              perform bb020-call-rules thru bb020-exit
              perform bb030-tally-result thru bb030-exit
     end-if.
*>
 aa030-exit.
     exit.
*>
 bb010-resolve-thresholds section.
*>----------------------------------------------------------------
*>    LOOKS THE DEAL'S SEGMENT UP IN THE ACTIVE RESOLVED TABLE -
*>    FALLS BACK TO THE ACTIVE DEFAULT SET WHEN THE SEGMENT HAS NO
*>    OVERRIDE ENTRY.
*>
     move     ws-act-def-discount-threshold  to ws-dt-discount-threshold.
     move     ws-act-def-acv-exec-threshold  to ws-dt-acv-exec-threshold.
     move     ws-act-def-payment-terms-limit to ws-dt-payment-terms-limit.
     move     ws-act-def-eu-requires-legal   to ws-dt-eu-requires-legal.
     move     "N" to ws-found-seg-sw.
     move     1 to b.
     perform  bb011-scan-segment thru bb011-exit until b > ws-act-res-count.
*>
 bb010-exit.
     exit.
*>
 bb011-scan-segment      section.
*>----------------------------------------------------------------
*>
     if       not ws-found-seg
        and   ws-act-res-segment (b) = sd-segment
              move "Y" to ws-found-seg-sw
              move ws-act-res-discount-threshold (b)
                to ws-dt-discount-threshold
              move ws-act-res-acv-exec-threshold (b)
                to ws-dt-acv-exec-threshold
              move ws-act-res-payment-terms-limit (b)
                to ws-dt-payment-terms-limit
              move ws-act-res-eu-requires-legal (b)
                to ws-dt-eu-requires-legal
     end-if.
     add      1 to b.
*>
 bb011-exit.
     exit.
*>
 bb020-call-rules        section.
*>----------------------------------------------------------------
*>    BUILDS THE LINKAGE BLOCK FROM THE DEAL, ITS RESOLVED
*>    THRESHOLDS AND THE ACTIVE WEIGHTS/ORDER/DISABLED-FLAGS FOR
*>    WHICHEVER PASS IS RUNNING, THEN CALLS DCRULES.
*>
     move     sd-discount-pct       to cal-discount-pct.
     move     sd-acv                to cal-acv.
     move     sd-payment-terms-days to cal-payment-terms-days.
     move     sd-region             to cal-region.
     move     sd-security-clause    to cal-security-clause.
*>
     move     ws-dt-discount-threshold  to cal-discount-threshold.
     move     ws-dt-acv-exec-threshold  to cal-acv-exec-threshold.
     move     ws-dt-payment-terms-limit to cal-payment-terms-limit.
     move     ws-dt-eu-requires-legal   to cal-eu-requires-legal.
*>
     move     ws-act-rule-weight (1) to cal-rule-weight (1).
     move     ws-act-rule-weight (2) to cal-rule-weight (2).
     move     ws-act-rule-weight (3) to cal-rule-weight (3).
     move     ws-act-rule-weight (4) to cal-rule-weight (4).
     move     ws-act-rule-weight (5) to cal-rule-weight (5).
     move     rc-rule-owner  (1) to cal-rule-owner  (1).
     move     rc-rule-owner  (2) to cal-rule-owner  (2).
     move     rc-rule-owner  (3) to cal-rule-owner  (3).
     move     rc-rule-owner  (4) to cal-rule-owner  (4).
     move     rc-rule-owner  (5) to cal-rule-owner  (5).
     move     rc-p1-cutoff       to cal-p1-cutoff.
     move     rc-p2-cutoff       to cal-p2-cutoff.
     move     rc-p3-cutoff       to cal-p3-cutoff.
     move     ws-act-escalation-order (1) to cal-escalation-order (1).
     move     ws-act-escalation-order (2) to cal-escalation-order (2).
     move     ws-act-escalation-order (3) to cal-escalation-order (3).
     move     ws-act-escalation-order (4) to cal-escalation-order (4).
     move     ws-act-disabled-flags (1) to cal-disabled-flags (1).
     move     ws-act-disabled-flags (2) to cal-disabled-flags (2).
     move     ws-act-disabled-flags (3) to cal-disabled-flags (3).
     move     ws-act-disabled-flags (4) to cal-disabled-flags (4).
     move     ws-act-disabled-flags (5) to cal-disabled-flags (5).
*>
     call     "DCRULES" using dc-rules-linkage.
*>
 bb020-exit.
     exit.
*>
 bb030-tally-result      section.
*>----------------------------------------------------------------
*>
     if       ws-baseline-pass
              add 1 to ws-base-total
              if   cal-auto-approved-flag = "Y"
                   add 1 to ws-base-auto-appr
              else
                   add 1 to ws-base-escl
                   perform bb031-tally-teams thru bb031-exit
              end-if
     else
              add 1 to ws-sim-total
              if   cal-auto-approved-flag = "Y"
                   add 1 to ws-sim-auto-appr
              else
                   add 1 to ws-sim-escl
                   perform bb031-tally-teams thru bb031-exit
              end-if
     end-if.
     perform  bb034-tally-rules thru bb034-exit.
*>
 bb030-exit.
     exit.
*>
 bb031-tally-teams       section.
*>----------------------------------------------------------------
*>
     move     1 to b.
     perform  bb032-tally-path-slot thru bb032-exit until b > 4.
*>
 bb031-exit.
     exit.
*>
 bb032-tally-path-slot   section.
*>----------------------------------------------------------------
*>
     if       cal-escalation-path (b) not = spaces
              move "N" to ws-found-team-sw
              move 1 to c
              perform bb033-match-team thru bb033-exit until c > 4
     end-if.
     add      1 to b.
*>
 bb032-exit.
     exit.
*>
 bb033-match-team        section.
*>----------------------------------------------------------------
*>
     if       not ws-found-team
        and   tm-name (c) = cal-escalation-path (b)
              move "Y" to ws-found-team-sw
              if    ws-baseline-pass
                    add 1 to tm-base-count (c)
              else
                    add 1 to tm-sim-count (c)
              end-if
     end-if.
     add      1 to c.
*>
 bb033-exit.
     exit.
*>
 bb034-tally-rules       section.
*>----------------------------------------------------------------
*>    WALKS THE FIVE RULE-TRIGGER FLAGS DCRULES JUST RETURNED -
*>    RUNS EVERY DEAL, NOT ONLY ESCALATED ONES (A RULE CAN TRIGGER
*>    AND STILL AUTO-APPROVE IF NOTHING ELSE PUSHES IT OVER).
*>
     move     1 to b.
     perform  bb035-tally-rule thru bb035-exit until b > 5.
*>
 bb034-exit.
     exit.
*>
 bb035-tally-rule        section.
*>----------------------------------------------------------------
*>
     if       cal-trigger-flags (b) = "Y"
              if    ws-baseline-pass
                    add 1 to rt-base-count (b)
              else
                    add 1 to rt-sim-count (b)
              end-if
     end-if.
     add      1 to b.
*>
 bb035-exit.
     exit.
*>
 aa050-compute-rates     section.
*>----------------------------------------------------------------
*>    DENOMINATOR IS EACH PASS'S OWN DEAL COUNT, NOT DC-CTL-FILE'S
*>    PROCESSED COUNT (FIXED DC504) - ZERO-GUARDED (FIXED DC509).
*>
     if       ws-base-total = zero
              move zero to ws-base-auto-rate ws-base-escl-rate
     else
              divide ws-base-auto-appr by ws-base-total
                     giving ws-base-auto-rate rounded
              divide ws-base-escl by ws-base-total
                     giving ws-base-escl-rate rounded
     end-if.
     if       ws-sim-total = zero
              move zero to ws-sim-auto-rate ws-sim-escl-rate
     else
              divide ws-sim-auto-appr by ws-sim-total
                     giving ws-sim-auto-rate rounded
              divide ws-sim-escl by ws-sim-total
                     giving ws-sim-escl-rate rounded
     end-if.
*>
 aa050-exit.
     exit.
*>
 aa055-compute-deltas    section.
*>----------------------------------------------------------------
*>    SIMULATED MINUS BASELINE - SIGNED THROUGHOUT SO RISK CAN SEE
*>    WHICH WAY A WHAT-IF MOVES EACH FIGURE.
*>
     subtract ws-base-auto-appr from ws-sim-auto-appr
              giving ws-delta-auto-appr.
     subtract ws-base-escl      from ws-sim-escl
              giving ws-delta-escl.
     subtract ws-base-auto-rate from ws-sim-auto-rate
              giving ws-delta-auto-rate.
     subtract ws-base-escl-rate from ws-sim-escl-rate
              giving ws-delta-escl-rate.
     move     1 to a.
     perform  bb040-team-delta thru bb040-exit until a > 4.
     move     1 to a.
     perform  bb041-rule-delta thru bb041-exit until a > 5.
*>
 aa055-exit.
     exit.
*>
 bb040-team-delta        section.
*>----------------------------------------------------------------
*>
     subtract tm-base-count (a) from tm-sim-count (a)
              giving tm-delta-count (a).
     add      1 to a.
*>
 bb040-exit.
     exit.
*>
 bb041-rule-delta        section.
*>----------------------------------------------------------------
*>
     subtract rt-base-count (a) from rt-sim-count (a)
              giving rt-delta-count (a).
     add      1 to a.
*>
 bb041-exit.
     exit.
*>
 aa080-print-report      section.
*>----------------------------------------------------------------
*>
     accept   ws-today from date.
     move     ws-today-mm to ws-run-date (1:2).
     move     "/"         to ws-run-date (3:1).
     move     ws-today-dd to ws-run-date (4:2).
     move     "/"         to ws-run-date (6:1).
     move     ws-today-yy to ws-run-date (7:2).
     initiate simulation-report.
     move     ws-base-total     to ws-print-total.
     move     ws-base-auto-appr to ws-print-auto-appr.
     move     ws-base-escl      to ws-print-escl.
     move     ws-base-auto-rate to ws-print-auto-rate.
     move     ws-base-escl-rate to ws-print-escl-rate.
     generate rw-baseline-detail.
     move     ws-sim-total     to ws-print-total.
     move     ws-sim-auto-appr to ws-print-auto-appr.
     move     ws-sim-escl      to ws-print-escl.
     move     ws-sim-auto-rate to ws-print-auto-rate.
     move     ws-sim-escl-rate to ws-print-escl-rate.
     generate rw-simulated-detail.
     move     ws-delta-auto-appr  to ws-print-delta-auto-appr.
     move     ws-delta-escl       to ws-print-delta-escl.
     move     ws-delta-auto-rate  to ws-print-delta-auto-rate.
     move     ws-delta-escl-rate  to ws-print-delta-escl-rate.
     generate rw-delta-detail.
     move     1 to a.
     perform  cc010-print-team thru cc010-exit until a > 4.
     move     1 to a.
     perform  cc020-print-rule thru cc020-exit until a > 5.
     terminate simulation-report.
*>
 aa080-exit.
     exit.
*>
 cc010-print-team        section.
*>----------------------------------------------------------------
*>
     move     tm-name (a)       to ws-print-team-name.
     move     tm-base-count (a) to ws-print-team-base.
     move     tm-sim-count (a)  to ws-print-team-sim.
     move     tm-delta-count (a) to ws-print-team-delta.
     generate rw-team-detail.
     add      1 to a.
*>
 cc010-exit.
     exit.
*>
 cc020-print-rule        section.
*>----------------------------------------------------------------
*>
     move     rt-rule-id (a)    to ws-print-rule-id.
     move     rt-base-count (a) to ws-print-rule-base.
     move     rt-sim-count (a)  to ws-print-rule-sim.
     move     rt-delta-count (a) to ws-print-rule-delta.
     generate rw-rule-detail.
     add      1 to a.
*>
 cc020-exit.
     exit.
*>
 aa090-close-files       section.
*>----------------------------------------------------------------
*>
     close    sd-deals
              simulation-rpt.
*>
 aa090-exit.
     exit.
*>
 report                  section.
*>----------------------------------------------------------------
 rd  simulation-report
     control      is final
     page limit   is 58 lines
     heading      1
     first detail 5
     last  detail 56.
*>
 01  rw-page-head    type page heading.
     03  line 1.
         05  col  35  pic x(44)  value
             "GTM DEAL-CONTROL - WHAT-IF SIMULATION REPORT".
         05  col 110  pic x(10)  source ws-run-date.
     03  line 2.
         05  col   1  pic x(17)  source ws-prog-name.
         05  col 124  pic x(5)   value "PAGE ".
         05  col 129  pic zz9    source page-counter.
*>
 01  rw-baseline-detail type detail.
     03  line + 2.
         05  col   2  pic x(30)  value "BASELINE (LIVE CONFIGURATION)".
     03  line + 1.
         05  col   2  pic x(7)   value "TOTAL  ".
         05  col  10  pic zzzzz9 source ws-print-total.
         05  col  20  pic x(14)  value "AUTO-APPROVED ".
         05  col  35  pic zzzzz9 source ws-print-auto-appr.
         05  col  45  pic x(11)  value "ESCALATED  ".
         05  col  57  pic zzzzz9 source ws-print-escl.
     03  line + 1.
         05  col   2  pic x(19)  value "AUTO-APPROVAL RATE ".
         05  col  22  pic 9.9999 source ws-print-auto-rate.
         05  col  34  pic x(17)  value "ESCALATION RATE  ".
         05  col  52  pic 9.9999 source ws-print-escl-rate.
*>
 01  rw-simulated-detail type detail.
     03  line + 2.
         05  col   2  pic x(30)  value "SIMULATED (WHAT-IF CONFIG)".
     03  line + 1.
         05  col   2  pic x(7)   value "TOTAL  ".
         05  col  10  pic zzzzz9 source ws-print-total.
         05  col  20  pic x(14)  value "AUTO-APPROVED ".
         05  col  35  pic zzzzz9 source ws-print-auto-appr.
         05  col  45  pic x(11)  value "ESCALATED  ".
         05  col  57  pic zzzzz9 source ws-print-escl.
     03  line + 1.
         05  col   2  pic x(19)  value "AUTO-APPROVAL RATE ".
         05  col  22  pic 9.9999 source ws-print-auto-rate.
         05  col  34  pic x(17)  value "ESCALATION RATE  ".
         05  col  52  pic 9.9999 source ws-print-escl-rate.
*>
 01  rw-delta-detail   type detail.
     03  line + 2.
         05  col   2  pic x(30)  value "DELTA (SIMULATED - BASELINE)".
     03  line + 1.
         05  col   2  pic x(14)  value "AUTO-APPROVED ".
         05  col  16  pic +zzzzz9 source ws-print-delta-auto-appr.
         05  col  26  pic x(11)  value "ESCALATED  ".
         05  col  37  pic +zzzzz9 source ws-print-delta-escl.
     03  line + 1.
         05  col   2  pic x(19)  value "AUTO-APPROVAL RATE ".
         05  col  22  pic +9.9999 source ws-print-delta-auto-rate.
         05  col  35  pic x(17)  value "ESCALATION RATE  ".
         05  col  53  pic +9.9999 source ws-print-delta-escl-rate.
*>
 01  rw-team-detail    type detail.
     03  line + 2 present when a = 1.
         05  col   2  pic x(40)  value
             "ESCALATION BY TEAM - BASE / SIM / DELTA".
     03  line + 1.
         05  col   2  pic x(8)   value "TEAM    ".
         05  col  11  pic x(8)   source ws-print-team-name.
         05  col  22  pic zzz9   source ws-print-team-base.
         05  col  30  pic zzz9   source ws-print-team-sim.
         05  col  38  pic +zzz9  source ws-print-team-delta.
*>
 01  rw-rule-detail    type detail.
     03  line + 2 present when a = 1.
         05  col   2  pic x(40)  value
             "RULE TRIGGER COUNTS - BASE / SIM / DELTA".
     03  line + 1.
         05  col   2  pic x(22)  source ws-print-rule-id.
         05  col  25  pic zzz9   source ws-print-rule-base.
         05  col  33  pic zzz9   source ws-print-rule-sim.
         05  col  41  pic +zzz9  source ws-print-rule-delta.
*>
