       >>source free
 identification          division.
*>================================================================
*>
 program-id.            dc010.
*>
 author.                V B Coen.
*>
 installation.          Applewood Computers - GTM Deal Control.
*>
 date-written.          01/09/86.
 date-compiled.
*>
 security.              Applewood Computers - Company Confidential.
*>                       Distributed under the GNU General Public License.
*>                       See the file COPYING for details.
*>
*>****************************************************************
*>    REMARKS.
*>    INTAKE VALIDATION FOR THE GTM DEAL-CONTROL BATCH SUITE.
*>    READS DEALS-IN SEQUENTIALLY, VALIDATES EACH SUBMITTED DEAL,
*>    STAMPS A DEAL-ID WHERE THE SUBMITTER LEFT ONE BLANK, WRITES
*>    REJECTS TO REJECTS-OUT WITH THE FAILING FIELD AND REASON,
*>    AND WRITES EVERY ACCEPTED DEAL TO THE STORED-DEAL MASTER
*>    (SD-DEALS) WITH STATUS "V"ALIDATED FOR DC020 TO PICK UP.
*>
*>    CALLED MODULES.    NONE.
*>    FILES USED.
*>                       DEALS-IN    INPUT  SEQUENTIAL  140
*>                       REJECTS-OUT OUTPUT SEQUENTIAL   90
*>                       SD-DEALS    OUTPUT INDEXED     244
*>                       DC-CTL-FILE OUTPUT RELATIVE     48
*>
*>    ERROR MESSAGES USED.
*>                       DV001 THRU DV008 (SEE ERROR-MESSAGES).
*>
*>****************************************************************
*>    CHANGE LOG.
*>-----------------------------------------------------------------
*> DATE      BY   REQ/TKT   DESCRIPTION                       TAG
*>-----------------------------------------------------------------
*> 01/09/86  VBC  GTM-001   ORIGINAL PROGRAM WRITTEN.
*> 02/04/86  VBC  GTM-004   DEAL-ID STAMP NOW ZERO-FILLS TO 8
*>                         DIGITS - SHORT IDS WERE SORTING
*>                         WRONG ON THE OVERRIDE DESK REPORT.
*> 06/19/87  VBC  GTM-009   ADDED DISCOUNT-PCT UPPER BOUND
*>                         CHECK - WAS ONLY TESTING FOR < ZERO.
*> 11/02/88  JLH  GTM-014   SECURITY-CLAUSE FLAG NOW REJECTS
*>                         ANYTHING OTHER THAN Y OR N, WAS
*>                         SILENTLY TREATING BLANK AS N.
*> 03/15/90  JLH  GTM-021   ADDED REGION TABLE CHECK.
*> 09/08/91  RDM  GTM-027   STORED-DEAL WRITE NOW KEYED - WAS
*>                         SEQUENTIAL, OVERRIDE DESK COULD NOT
*>                         RANDOM-READ BY DEAL-ID.
*> 07/11/94  PAT  GTM-041   STANDARDISED SECTION/PARAGRAPH
*>                         NAMING ACROSS ALL GTM PROGRAMS.
*> 10/02/98  KLC  GTM-062   Y2K REVIEW - NO DATE FIELDS HELD OR
*>                         COMPARED IN THIS PROGRAM.  CLEARED.
*> 03/19/99  KLC  GTM-063   Y2K - CONFIRMED CLEAN ON RE-TEST.
*> 08/30/01  KLC  GTM-071   ADDED DV008 - CLAUSE-TEXT PRESENCE
*>                         CHECK, AGREED WITH LEGAL ON TICKET.
*> 01/28/26  VBC  GTM-095   DROPPED THE COPY OF WSDCDTE - THE UK/
*>                         USA/INTL DATE BLOCK LIFTED FROM PAYROLL
*>                         WAS NEVER USED, THIS SUITE HAS NO DATE-
*>                         FORMATTING REQUIREMENT.
*>-----------------------------------------------------------------
*>*****************************************************************
*>    Copyright Notice.
*>    ****************
*>
*>    These programs and copybooks form the GTM Deal-Control batch
*>    suite and are Copyright (c) V B Coen, Applewood Computers,
*>    1986-2026 and later.
*>
*>    This program is free software; you can redistribute it and/or
*>    modify it under the terms of the GNU General Public License
*>    as published by the Free Software Foundation; version 3 or
*>    later, for use within Applewood Computers and its clients only
*>    and EXCLUDING resale, rental or hire of the suite in any form.
*>
*>    GTM Deal Control is distributed in the hope that it will be
*>    useful, but WITHOUT ANY WARRANTY; without even the implied
*>    warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
*>    PURPOSE.  See the GNU General Public License for more detail.
*>
*>    You should have received a copy of the GNU General Public
*>    License along with this suite; see the file COPYING.  If not,
*>    write to the Free Software Foundation, 59 Temple Place, Suite
*>    330, Boston, MA 02111-1307 USA.
*>*****************************************************************
*>
 environment             division.
*>================================================================
 configuration           section.
 special-names.
     class numeric-yn    is "Y" "N".
*>
 input-output            section.
 file-control.
     select   deals-in    assign   to  DEALSIN
              organization        is  sequential
              status              is  ws-deals-in-status.
*>
     select   rejects-out assign   to  REJECTSOUT
              organization        is  sequential
              status              is  ws-rejects-out-status.
*>
     select   sd-deals    assign   to  SDDEALS
              organization        is  indexed
              access mode         is  sequential
              record key          is  sd-deal-id
              status              is  ws-sd-deals-status.
*>
     select   dc-ctl-file assign   to  DCCTLFILE
              organization        is  relative
              access mode         is  random
              relative key        is  ws-ctl-rrn
              status              is  ws-ctl-file-status.
*>
 data                    division.
*>================================================================
 file                    section.
*>
 fd  deals-in.
     copy "wsdcdl.cob".
*>
 fd  rejects-out.
     copy "wsdcrj.cob".
*>
 fd  sd-deals.
     copy "wsdcsd.cob".
*>
 fd  dc-ctl-file.
     copy "wsdcct.cob".
*>
 working-storage         section.
*>----------------------------------------------------------------
 77  ws-prog-name            pic x(17)  value "DC010  (1.0.10)".
*>
 01  ws-file-status.
     03  ws-deals-in-status       pic xx  value zero.
     03  ws-rejects-out-status    pic xx  value zero.
     03  ws-sd-deals-status       pic xx  value zero.
     03  ws-ctl-file-status       pic xx  value zero.
     03  filler                   pic x(2).
*>
 01  ws-switches.
     03  ws-eof-sw                pic x   value "N".
         88  ws-eof                   value "Y".
     03  ws-valid-sw              pic x   value "Y".
         88  ws-is-valid              value "Y".
     03  filler                   pic x(2).
*>
 01  ws-counters.
     03  ws-recs-read             pic s9(8) comp value zero.
     03  ws-recs-rejected         pic s9(8) comp value zero.
     03  ws-recs-stamped          pic s9(8) comp value zero.
     03  ws-ctl-rrn               pic s9(8) comp value 1.
     03  filler                   pic x(2).
*>
*>    CURRENT FIELD/REASON FOR THE REJECT LINE ABOUT TO BE
*>    WRITTEN BY AA090 - SET BY WHICHEVER AA05N CHECK FAILED.
*>
 01  ws-reject-detail.
     03  ws-reject-field          pic x(20)  value spaces.
     03  ws-reject-reason         pic x(40)  value spaces.
     03  filler                   pic x(2).
*>
*>    ALTERNATE VIEW OF THE STAMPED DEAL-ID - "DEAL" PLUS AN
*>    8-DIGIT ZERO-FILLED SEQUENCE, FIXED DC102.
*>
 01  ws-stamp-id.
*>    NO FILLER HERE - THIS GROUP IS MOVED STRAIGHT INTO DL-ID
*>    X(12), PADDING IT WOULD OVERWRITE THE SEQUENCE DIGITS.
     03  ws-stamp-prefix          pic x(4)   value "DEAL".
     03  ws-stamp-seq             pic 9(8)   value zero.
*>
 01  ws-stamp-id-num redefines ws-stamp-id.
     03  filler                   pic x(4).
     03  ws-stamp-seq-num         pic 9(8).
*>
 01  error-messages.
     03  dv001  pic x(26)  value "INVALID DEAL-TYPE".
     03  dv002  pic x(26)  value "INVALID CUSTOMER-SEGMENT".
     03  dv003  pic x(26)  value "INVALID REGION".
     03  dv004  pic x(26)  value "ACV NOT GREATER THAN ZERO".
     03  dv005  pic x(33)  value "DISCOUNT-PERCENTAGE OUT OF RANGE".
     03  dv006  pic x(32)  value "PAYMENT-TERMS-DAYS NOT POSITIVE".
     03  dv007  pic x(32)  value "SECURITY-CLAUSE FLAG NOT Y OR N".
     03  dv008  pic x(28)  value "CLAUSE-TEXT BLANK BUT CLAIMED".
     03  filler pic x(2).
*>
 procedure division.
*>================================================================
 aa000-main              section.
*>----------------------------------------------------------------
*>
     display  ws-prog-name " STARTING".
     perform  aa010-open-files thru aa010-exit.
     perform  aa020-process-deals thru aa020-exit until ws-eof.
     perform  aa035-write-control thru aa035-exit.
     perform  aa030-close-files thru aa030-exit.
     display  ws-prog-name " READ      " ws-recs-read.
     display  ws-prog-name " REJECTED  " ws-recs-rejected.
     display  ws-prog-name " STAMPED   " ws-recs-stamped.
     goback.
*>
 aa000-exit.
     exit.
*>
 aa010-open-files        section.
*>----------------------------------------------------------------
*>
     open     input  deals-in.
     if       ws-deals-in-status not = "00"
              display "DC010 CANNOT OPEN DEALS-IN " ws-deals-in-status
              goback
     end-if.
     open     output rejects-out.
     open     output sd-deals.
*>
*>    DC010 IS FIRST IN THE SUITE FOR THIS RUN, SO IT OWNS CREATING
*>    A FRESH DC-CTL-FILE EACH TIME - FIXED DC205.
*>
     open     output dc-ctl-file.
*>
 aa010-exit.
     exit.
*>
 aa020-process-deals     section.
*>----------------------------------------------------------------
*>
     read     deals-in
              at end
                       move "Y" to ws-eof-sw
                       go to aa020-exit
     end-read.
     add      1 to ws-recs-read.
     perform  aa050-validate-deal thru aa050-exit.
     if       ws-is-valid
              perform aa070-stamp-deal-id thru aa070-exit
              perform aa075-write-stored-deal thru aa075-exit
     else
              add  1 to ws-recs-rejected
     end-if.
*>
 aa020-exit.
     exit.
*>
 aa035-write-control     section.
*>----------------------------------------------------------------
*>    ESTABLISHES THIS RUN'S READ/REJECTED COUNTS ON THE CONTROL
*>    TOTALS FILE FOR DC020/DC030/DC040/DC050 - FIXED DC205.
*>
     move     zero to dc-control-record.
     move     ws-recs-read     to ct-recs-read.
     move     ws-recs-rejected to ct-recs-rejected.
     move     1 to ws-ctl-rrn.
     write    dc-control-record.
*>
 aa035-exit.
     exit.
*>
 aa030-close-files       section.
*>----------------------------------------------------------------
*>
     close    deals-in
              rejects-out
              sd-deals
              dc-ctl-file.
*>
 aa030-exit.
     exit.
*>
 aa050-validate-deal     section.
*>----------------------------------------------------------------
*>    RUNS EVERY FIELD CHECK IN TURN - EACH ONE THAT FAILS WRITES
*>    ITS OWN REJECT LINE, SO ONE BAD RECORD CAN PRODUCE MORE THAN
*>    ONE LINE ON THE REJECT LISTING.  AGREED WITH FINANCE SO THEY
*>    SEE EVERY PROBLEM AT ONCE RATHER THAN FIX-AND-RESUBMIT.
*>
     move     "Y" to ws-valid-sw.
     perform  aa051-check-deal-type thru aa058-exit.
*>
 aa050-exit.
     exit.
*>
 aa051-check-deal-type   section.
*>----------------------------------------------------------------
*>
     if       dl-type not = "NEW       " and
              dl-type not = "RENEWAL   " and
              dl-type not = "EXPANSION " and
              dl-type not = "PILOT     "
              move "N" to ws-valid-sw
              move "DEAL-TYPE" to ws-reject-field
              move dv001 to ws-reject-reason
              perform aa090-write-reject thru aa090-exit
     end-if.
*>
 aa051-exit.
     exit.
*>
 aa052-check-segment     section.
*>----------------------------------------------------------------
*>
     if       dl-segment not = "ENTERPRISE" and
              dl-segment not = "MIDMARKET " and
              dl-segment not = "SMB       " and
              dl-segment not = "STRATEGIC "
              move "N" to ws-valid-sw
              move "CUSTOMER-SEGMENT" to ws-reject-field
              move dv002 to ws-reject-reason
              perform aa090-write-reject thru aa090-exit
     end-if.
*>
 aa052-exit.
     exit.
*>
 aa053-check-region      section.
*>----------------------------------------------------------------
*>
     if       dl-region not = "NA   " and
              dl-region not = "EU   " and
              dl-region not = "UK   " and
              dl-region not = "APAC " and
              dl-region not = "LATAM" and
              dl-region not = "MEA  "
              move "N" to ws-valid-sw
              move "REGION" to ws-reject-field
              move dv003 to ws-reject-reason
              perform aa090-write-reject thru aa090-exit
     end-if.
*>
 aa053-exit.
     exit.
*>
 aa054-check-acv         section.
*>----------------------------------------------------------------
*>
     if       dl-acv not > zero
              move "N" to ws-valid-sw
              move "ANNUAL-CONTRACT-VALUE" to ws-reject-field
              move dv004 to ws-reject-reason
              perform aa090-write-reject thru aa090-exit
     end-if.
*>
 aa054-exit.
     exit.
*>
 aa055-check-discount    section.
*>----------------------------------------------------------------
*>    0 <= DISCOUNT <= 100, BOTH BOUNDS VALID - FIXED DC103, WAS
*>    ONLY TESTING THE LOWER BOUND.
*>
     if       dl-discount-pct < zero or
              dl-discount-pct > 100.0
*>            (NOTE - PIC 9(3)V9 IS UNSIGNED, LOWER BOUND CHECK
*>             KEPT FOR DOCUMENTATION - CANNOT GO BELOW ZERO.)
              move "N" to ws-valid-sw
              move "DISCOUNT-PERCENTAGE" to ws-reject-field
              move dv005 to ws-reject-reason
              perform aa090-write-reject thru aa090-exit
     end-if.
*>
 aa055-exit.
     exit.
*>
 aa056-check-terms       section.
*>----------------------------------------------------------------
*>
     if       dl-payment-terms-days not > zero
              move "N" to ws-valid-sw
              move "PAYMENT-TERMS-DAYS" to ws-reject-field
              move dv006 to ws-reject-reason
              perform aa090-write-reject thru aa090-exit
     end-if.
*>
 aa056-exit.
     exit.
*>
 aa057-check-security-flag section.
*>----------------------------------------------------------------
*>    FIXED DC104 - BLANK WAS SILENTLY TREATED AS "N".
*>
     if       dl-security-clause not numeric-yn
              move "N" to ws-valid-sw
              move "CUSTOM-SECURITY-CLAUSE" to ws-reject-field
              move dv007 to ws-reject-reason
              perform aa090-write-reject thru aa090-exit
     end-if.
*>
 aa057-exit.
     exit.
*>
 aa058-check-clause-text section.
*>----------------------------------------------------------------
*>    THE INTAKE LAYOUT CARRIES NO SEPARATE "CLAUSE PRESENT" FLAG -
*>    PRESENCE IS DL-CLAUSE-TEXT ITSELF BEING NON-BLANK, SO A DEAL
*>    WITH NO CLAUSE LEAVES THIS FIELD SPACE-FILLED AND IS NEVER
*>    IN VIOLATION.  A RECORD THAT CLAIMS A CLAUSE BY SETTING
*>    DL-CLAUSE-TEXT (1:1) TO SOMETHING OTHER THAN SPACE BUT THEN
*>    PADS THE REST OF THE FIELD WITH LOW-VALUES FAILS HERE - SEEN
*>    ONCE ON A BAD EXTRACT FROM THE FRONT-END, TICKET GTM-071.
*>
     if       dl-clause-text (1:1) not = space
        and   dl-clause-text (2:79) = low-value
              move "N" to ws-valid-sw
              move "CLAUSE-TEXT" to ws-reject-field
              move dv008 to ws-reject-reason
              perform aa090-write-reject thru aa090-exit
     end-if.
*>
 aa058-exit.
     exit.
*>
 aa070-stamp-deal-id     section.
*>----------------------------------------------------------------
*>    ONLY STAMPS WHEN THE SUBMITTER LEFT DL-ID BLANK - FIXED DC102
*>    TO ZERO-FILL THE SEQUENCE TO 8 DIGITS.
*>
     if       dl-id = spaces
              add  1 to ws-stamp-seq-num
              move ws-stamp-id to dl-id
              add  1 to ws-recs-stamped
     end-if.
*>
 aa070-exit.
     exit.
*>
 aa075-write-stored-deal section.
*>----------------------------------------------------------------
*>    STORES THE ACCEPTED DEAL FOR DC020/DC030/DC040/DC050 TO RE-
*>    READ BY KEY.  RUN OUTCOME FIELDS ARE LEFT AT THEIR COPYBOOK
*>    DEFAULT UNTIL DC020 POSTS THEM.
*>
     move     spaces to dc-stored-deal-record.
     move     dl-id                 to sd-deal-id.
     move     dl-type               to sd-deal-type.
     move     dl-segment            to sd-segment.
     move     dl-acv                to sd-acv.
     move     dl-discount-pct       to sd-discount-pct.
     move     dl-payment-terms-days to sd-payment-terms-days.
     move     dl-region             to sd-region.
     move     dl-security-clause    to sd-security-clause.
     move     dl-clause-text        to sd-clause-text.
     move     "V"                   to sd-status.
     write    dc-stored-deal-record.
     if       ws-sd-deals-status not = "00"
              display "DC010 SD-DEALS WRITE ERROR " ws-sd-deals-status
                      " ON " sd-deal-id
     end-if.
*>
 aa075-exit.
     exit.
*>
 aa090-write-reject      section.
*>----------------------------------------------------------------
*>
     move     spaces to dc-reject-record.
     move     dl-id to rj-deal-id.
     move     "DC010" to rj-source.
     move     ws-reject-field  to rj-field.
     move     ws-reject-reason to rj-reason.
     write    dc-reject-record.
*>
 aa090-exit.
     exit.
*>
