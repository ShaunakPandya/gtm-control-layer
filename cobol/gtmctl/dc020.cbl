       >>source free
 identification          division.
*>================================================================
*>
 program-id.            dc020.
*>
 author.                V B Coen.
*>
 installation.          Applewood Computers - GTM Deal Control.
*>
 date-written.          01/10/86.
 date-compiled.
*>
 security.              Applewood Computers - Company Confidential.
*>                       Distributed under the GNU General Public License.
*>                       See the file COPYING for details.
*>
*>****************************************************************
*>    REMARKS.
*>    POSTING PASS FOR THE GTM DEAL-CONTROL BATCH SUITE.  LOADS
*>    THE OPTIONAL THRESHOLD CONFIGURATION (CONFIG-IN), THEN FOR
*>    EVERY VALIDATED DEAL ON SD-DEALS: RESOLVES ITS THRESHOLDS,
*>    CALLS DCRULES TO EVALUATE THE FIVE BUSINESS RULES AND BUILD
*>    THE ROUTING DECISION, WRITES DECISIONS-OUT AND (WHERE THE
*>    DEAL CARRIES CLAUSE TEXT) ADVISORY-OUT, THEN REWRITES THE
*>    DEAL ON SD-DEALS AS "P"ROCESSED WITH THE OUTCOME ATTACHED.
*>
*>    CALLED MODULES.    DCRULES.
*>    FILES USED.
*>                       CONFIG-IN     INPUT  SEQUENTIAL   40
*>                       SD-DEALS      I-O    INDEXED     244
*>                       DECISIONS-OUT OUTPUT SEQUENTIAL  120
*>                       ADVISORY-OUT  OUTPUT SEQUENTIAL  180
*>                       DC-CTL-FILE   I-O    RELATIVE     48
*>
*>    ERROR MESSAGES USED.
*>                       NONE - SEE FILE STATUS DISPLAYS.
*>
*>****************************************************************
*>    CHANGE LOG.
*>-----------------------------------------------------------------
*> DATE      BY   REQ/TKT   DESCRIPTION                       TAG
*>-----------------------------------------------------------------
*> 01/10/86  VBC  GTM-001   ORIGINAL PROGRAM WRITTEN.
*> 02/04/86  VBC  GTM-004   CONFIG-IN NOW OPTIONAL - BUILT-IN
*>                         DEFAULTS APPLY WHEN IT IS ABSENT.
*> 06/19/87  VBC  GTM-009   ADVISORY NOW ONLY WRITTEN WHEN
*>                         CLAUSE-TEXT IS NON-BLANK, WAS
*>                         WRITING A BLANK ADVISORY FOR EVERY
*>                         DEAL.
*> 11/02/88  JLH  GTM-014   SEGMENT OVERRIDE MERGE NOW DONE
*>                         ONCE AT LOAD TIME INTO A RESOLVED
*>                         TABLE, WAS RE-MERGING PER DEAL.
*> 03/15/90  JLH  GTM-021   CONTROL TOTALS MOVED TO THEIR OWN
*>                         SINGLE-RECORD FILE SO DC040/DC050
*>                         DO NOT NEED TO RE-COUNT.
*> 09/08/91  RDM  GTM-027   DISABLED-FLAGS NOW FORCED "N" ALL
*>                         FIVE BEFORE EVERY CALL - A REAL
*>                         POST MUST NEVER SKIP A RULE.
*> 07/11/94  PAT  GTM-041   STANDARDISED SECTION/PARAGRAPH
*>                         NAMING ACROSS ALL GTM PROGRAMS.
*> 10/02/98  KLC  GTM-062   Y2K REVIEW - NO DATE FIELDS HELD OR
*>                         COMPARED IN THIS PROGRAM.  CLEARED.
*> 03/19/99  KLC  GTM-063   Y2K - CONFIRMED CLEAN ON RE-TEST.
*> 08/30/01  KLC  GTM-071   ADDED DC-CTL-FILE REWRITE AT EOJ -
*>                         WAS LEAVING RRN 1 AT ITS OPEN-TIME
*>                         COUNTS IF THE RUN FOUND NO DEALS.
*> 11/14/02  KLC  GTM-078   DC-CTL-FILE IS NOW CREATED BY DC010
*>                         ONLY - DC020 NO LONGER RE-ADDS ITS OWN
*>                         READ COUNT, WAS DOUBLING CT-RECS-READ
*>                         ON DC040'S RECONCILIATION FOOTER.
*> 01/28/26  VBC  GTM-094   THRESHOLD/ACV WORKING FIELDS REPACKED
*>                         COMP-3 TO MATCH THE MASTER AND CONFIG
*>                         BOOKS.
*> 01/28/26  VBC  GTM-095   DROPPED THE COPY OF WSDCDTE (DEAD - NO
*>                         DATE-FORMATTING IN THIS PROGRAM) AND
*>                         ADDED SPECIAL-NAMES BACK, WIRED INTO THE
*>                         EU-REQUIRES-LEGAL/DISABLED-FLAGS CHECKS.
*>-----------------------------------------------------------------
*>*****************************************************************
*>    Copyright Notice.
*>    ****************
*>
*>    These programs and copybooks form the GTM Deal-Control batch
*>    suite and are Copyright (c) V B Coen, Applewood Computers,
*>    1986-2026 and later.
*>
*>    This program is free software; you can redistribute it and/or
*>    modify it under the terms of the GNU General Public License
*>    as published by the Free Software Foundation; version 3 or
*>    later, for use within Applewood Computers and its clients only
*>    and EXCLUDING resale, rental or hire of the suite in any form.
*>
*>    GTM Deal Control is distributed in the hope that it will be
*>    useful, but WITHOUT ANY WARRANTY; without even the implied
*>    warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
*>    PURPOSE.  See the GNU General Public License for more detail.
*>
*>    You should have received a copy of the GNU General Public
*>    License along with this suite; see the file COPYING.  If not,
*>    write to the Free Software Foundation, 59 Temple Place, Suite
*>    330, Boston, MA 02111-1307 USA.
*>*****************************************************************
*>
 environment             division.
*>================================================================
 configuration           section.
 special-names.
     class numeric-yn    is "Y" "N".
*>
 input-output            section.
 file-control.
     select   config-in     assign  to  CONFIGIN
              organization         is  sequential
              status               is  ws-config-in-status.
*>
     select   sd-deals      assign  to  SDDEALS
              organization         is  indexed
              access mode          is  sequential
              record key           is  sd-deal-id
              status               is  ws-sd-deals-status.
*>
     select   decisions-out assign  to  DECISIONSOUT
              organization         is  sequential
              status               is  ws-decisions-out-status.
*>
     select   advisory-out  assign  to  ADVISORYOUT
              organization         is  sequential
              status               is  ws-advisory-out-status.
*>
     select   dc-ctl-file   assign  to  DCCTLFILE
              organization         is  relative
              access mode          is  random
              relative key         is  ws-ctl-rrn
              status               is  ws-ctl-file-status.
*>
 data                    division.
*>================================================================
 file                    section.
*>
 fd  config-in.
     copy "wsdccf.cob".
*>
 fd  sd-deals.
     copy "wsdcsd.cob".
*>
 fd  decisions-out.
     copy "wsdcdn.cob".
*>
 fd  advisory-out.
     copy "wsdcav.cob".
*>
 fd  dc-ctl-file.
     copy "wsdcct.cob".
*>
 working-storage         section.
*>----------------------------------------------------------------
 77  ws-prog-name            pic x(17)  value "DC020  (1.0.10)".
*>
 01  ws-file-status.
     03  ws-config-in-status      pic xx  value zero.
     03  ws-sd-deals-status       pic xx  value zero.
     03  ws-decisions-out-status  pic xx  value zero.
     03  ws-advisory-out-status   pic xx  value zero.
     03  ws-ctl-file-status       pic xx  value zero.
     03  filler                   pic x(2).
*>
 01  ws-switches.
     03  ws-eof-sw                pic x   value "N".
         88  ws-eof                   value "Y".
     03  ws-config-eof-sw         pic x   value "N".
         88  ws-config-eof            value "Y".
     03  ws-found-seg-sw          pic x   value "N".
         88  ws-found-seg             value "Y".
     03  filler                   pic x(2).
*>
 01  ws-counters.
     03  ws-recs-read             pic s9(8) comp value zero.
     03  ws-recs-processed        pic s9(8) comp value zero.
     03  a                        pic s9(4) comp value zero.
     03  ws-ctl-rrn               pic s9(8) comp value 1.
     03  filler                   pic x(2).
*>
     copy "wsdcrc.cob".
*>
*>    BUILT-IN THRESHOLD DEFAULTS - APPLY AS-IS WHEN CONFIG-IN IS
*>    ABSENT OR CARRIES NO "DEFAULT" RECORD.  OVERWRITTEN WHOLESALE
*>    BY THE DEFAULT RECORD WHEN ONE IS READ, PER THE DESK AGREEMENT
*>    THAT THE DEFAULT SET IS THE STARTING POINT, NOT MERGED.
*>
 01  ws-default-thresholds.
     03  ws-def-discount-threshold  pic 9(3)v9  value 20.0    comp-3.
     03  ws-def-acv-exec-threshold  pic 9(9)v99 value 150000.00 comp-3.
     03  ws-def-payment-terms-limit pic 9(3)    value 45.
     03  ws-def-eu-requires-legal   pic x       value "Y".
     03  filler                     pic x(2).
*>
*>    PER-SEGMENT THRESHOLDS, FULLY RESOLVED AGAINST THE DEFAULT
*>    SET AT LOAD TIME (FIXED DC204) - BB010 JUST LOOKS A DEAL'S
*>    SEGMENT UP HERE, FALLING BACK TO THE DEFAULT SET ABOVE.
*>
 01  ws-resolved-thresholds.
     03  ws-res-entry                      occurs 4.
         05  ws-res-segment             pic x(10) value spaces.
         05  ws-res-discount-threshold  pic 9(3)v9  comp-3.
         05  ws-res-acv-exec-threshold  pic 9(9)v99 comp-3.
         05  ws-res-payment-terms-limit pic 9(3).
         05  ws-res-eu-requires-legal   pic x.
     03  ws-res-count               pic s9(4) comp value zero.
*>
*>    THE THRESHOLDS FINALLY HANDED TO DCRULES FOR THE DEAL
*>    CURRENTLY BEING EVALUATED - SET BY BB010.
*>
 01  ws-deal-thresholds.
     03  ws-dt-discount-threshold  pic 9(3)v9  comp-3.
     03  ws-dt-acv-exec-threshold  pic 9(9)v99 comp-3.
     03  ws-dt-payment-terms-limit pic 9(3).
     03  ws-dt-eu-requires-legal   pic x.
     03  filler                    pic x(2).
*>
*>    DC020 OWNS THE ACTUAL STORAGE FOR THE DCRULES LINKAGE BLOCK -
*>    IT CALLS DCRULES, IT IS NOT CALLED WITH PARAMETERS ITSELF, SO
*>    THIS BELONGS IN WORKING-STORAGE, NOT A LINKAGE SECTION OF ITS
*>    OWN.
*>
     copy "wsdccal.cob".
*>
 procedure division.
*>================================================================
 aa000-main              section.
*>----------------------------------------------------------------
*>
     display  ws-prog-name " STARTING".
     perform  aa010-open-files thru aa010-exit.
     perform  aa015-load-config thru aa015-exit.
     perform  aa030-process-deals thru aa030-exit until ws-eof.
     perform  aa080-update-control thru aa080-exit.
     perform  aa090-close-files thru aa090-exit.
     display  ws-prog-name " READ      " ws-recs-read.
     display  ws-prog-name " PROCESSED " ws-recs-processed.
     goback.
*>
 aa000-exit.
     exit.
*>
 aa010-open-files        section.
*>----------------------------------------------------------------
*>
     open     i-o    sd-deals.
     if       ws-sd-deals-status not = "00"
              display "DC020 CANNOT OPEN SD-DEALS " ws-sd-deals-status
              goback
     end-if.
     open     output decisions-out.
     open     output advisory-out.
*>
*>    DC010 RUNS AHEAD OF THIS PROGRAM AND CREATES DC-CTL-FILE
*>    FRESH EVERY RUN (FIXED DC205) - DC020 JUST OPENS IT I-O AND
*>    ADDS ITS OWN TALLY TO THE RECORD DC010 ALREADY WROTE.
*>
     open     i-o    dc-ctl-file.
     if       ws-ctl-file-status not = "00"
              display "DC020 CANNOT OPEN DC-CTL-FILE " ws-ctl-file-status
              goback
     end-if.
     move     1 to ws-ctl-rrn.
     read     dc-ctl-file.
*>
 aa010-exit.
     exit.
*>
 aa015-load-config       section.
*>----------------------------------------------------------------
*>    READS THE OPTIONAL CONFIG-IN FILE.  IF IT WILL NOT OPEN,
*>    THE BUILT-IN DEFAULTS ABOVE STAND FOR EVERY SEGMENT.
*>
     open     input config-in.
     if       ws-config-in-status not = "00"
              display "DC020 CONFIG-IN ABSENT, USING BUILT-IN DEFAULTS"
              go to aa015-exit
     end-if.
     perform  aa016-read-config-rec thru aa016-exit.
     perform  aa017-load-config-rec thru aa017-exit until ws-config-eof.
     close    config-in.
*>
 aa015-exit.
     exit.
*>
 aa016-read-config-rec   section.
*>----------------------------------------------------------------
*>
     read     config-in
              at end
                       move "Y" to ws-config-eof-sw
     end-read.
*>
 aa016-exit.
     exit.
*>
 aa017-load-config-rec   section.
*>----------------------------------------------------------------
*>
     if       cf-segment = "DEFAULT   "
              move cf-discount-threshold  to ws-def-discount-threshold
              move cf-acv-exec-threshold  to ws-def-acv-exec-threshold
              move cf-payment-terms-limit to ws-def-payment-terms-limit
              if       cf-eu-requires-legal numeric-yn
                       move cf-eu-requires-legal to ws-def-eu-requires-legal
              end-if
     else
              perform aa018-store-segment-override thru aa018-exit
     end-if.
     perform  aa016-read-config-rec thru aa016-exit.
*>
 aa017-exit.
     exit.
*>
 aa018-store-segment-override section.
*>----------------------------------------------------------------
*>    SEEDS THE NEW TABLE ENTRY FROM THE CURRENT DEFAULTS (WHICH
*>    BY FILE ORDER ARE ALREADY FINAL), THEN OVERWRITES ONLY THE
*>    FIELDS THIS SEGMENT RECORD EXPLICITLY SET - ZERO MEANS "NOT
*>    SET" FOR THE THREE NUMERIC FIELDS, SEE WSDCCF.COB.  THE EU
*>    FLAG IS TAKEN ONLY WHEN IT IS A GENUINE Y OR N - A BLANK OR
*>    MIS-KEYED BYTE LEAVES THE DEFAULT STANDING, SAME IDEA.
*>
     add      1 to ws-res-count.
     move     cf-segment to ws-res-segment (ws-res-count).
     move     ws-def-discount-threshold
           to ws-res-discount-threshold (ws-res-count).
     move     ws-def-acv-exec-threshold
           to ws-res-acv-exec-threshold (ws-res-count).
     move     ws-def-payment-terms-limit
           to ws-res-payment-terms-limit (ws-res-count).
     move     ws-def-eu-requires-legal
           to ws-res-eu-requires-legal (ws-res-count).
     if       cf-discount-threshold not = zero
              move cf-discount-threshold
                to ws-res-discount-threshold (ws-res-count)
     end-if.
     if       cf-acv-exec-threshold not = zero
              move cf-acv-exec-threshold
                to ws-res-acv-exec-threshold (ws-res-count)
     end-if.
     if       cf-payment-terms-limit not = zero
              move cf-payment-terms-limit
                to ws-res-payment-terms-limit (ws-res-count)
     end-if.
     if       cf-eu-requires-legal numeric-yn
              move cf-eu-requires-legal
                to ws-res-eu-requires-legal (ws-res-count)
     end-if.
*>
 aa018-exit.
     exit.
*>
 aa030-process-deals     section.
*>----------------------------------------------------------------
*>
     read     sd-deals next record
              at end
                       move "Y" to ws-eof-sw
                       go to aa030-exit
     end-read.
     if       ws-sd-deals-status not = "00"
              move "Y" to ws-eof-sw
              go to aa030-exit
     end-if.
     add      1 to ws-recs-read.
     if       not sd-validated
              go to aa030-exit
     end-if.
     perform  bb010-resolve-thresholds thru bb010-exit.
     perform  bb020-call-rules thru bb020-exit.
     perform  bb030-build-decision thru bb030-exit.
     if       sd-clause-text not = spaces
              perform bb040-build-advisory thru bb040-exit
     end-if.
     perform  bb050-post-deal thru bb050-exit.
     add      1 to ws-recs-processed.
*>
 aa030-exit.
     exit.
*>
 aa080-update-control    section.
*>----------------------------------------------------------------
*>    DC020'S OWN "READ" IS A RE-READ OF SD-DEALS, THE SAME DEALS
*>    DC010 ALREADY COUNTED - ONLY PROCESSED IS OURS TO ADD. FIXED
*>    DC211, A DOUBLE-COUNT DC040 PICKED UP ON THE FIRST TEST RUN.
*>
     add      ws-recs-processed to ct-recs-processed.
     move     1 to ws-ctl-rrn.
     rewrite  dc-control-record.
*>
 aa080-exit.
     exit.
*>
 aa090-close-files       section.
*>----------------------------------------------------------------
*>
     close    sd-deals
              decisions-out
              advisory-out
              dc-ctl-file.
*>
 aa090-exit.
     exit.
*>
 bb010-resolve-thresholds section.
*>----------------------------------------------------------------
*>    LOOKS THE DEAL'S SEGMENT UP IN THE RESOLVED TABLE BUILT BY
*>    AA015 - FALLS BACK TO THE DEFAULT SET WHEN THE SEGMENT HAS
*>    NO OVERRIDE RECORD.
*>
     move     ws-def-discount-threshold  to ws-dt-discount-threshold.
     move     ws-def-acv-exec-threshold  to ws-dt-acv-exec-threshold.
     move     ws-def-payment-terms-limit to ws-dt-payment-terms-limit.
     move     ws-def-eu-requires-legal   to ws-dt-eu-requires-legal.
     move     "N" to ws-found-seg-sw.
     move     1 to a.
     perform  bb011-scan-segment thru bb011-exit until a > ws-res-count.
*>
 bb010-exit.
     exit.
*>
 bb011-scan-segment      section.
*>----------------------------------------------------------------
*>
     if       not ws-found-seg
        and   ws-res-segment (a) = sd-segment
              move "Y" to ws-found-seg-sw
              move ws-res-discount-threshold (a)
                to ws-dt-discount-threshold
              move ws-res-acv-exec-threshold (a)
                to ws-dt-acv-exec-threshold
              move ws-res-payment-terms-limit (a)
                to ws-dt-payment-terms-limit
              move ws-res-eu-requires-legal (a)
                to ws-dt-eu-requires-legal
     end-if.
     add      1 to a.
*>
 bb011-exit.
     exit.
*>
 bb020-call-rules        section.
*>----------------------------------------------------------------
*>    BUILDS THE LINKAGE BLOCK FROM THE DEAL, ITS RESOLVED
*>    THRESHOLDS AND THE HOUSE RULE-CONFIG CONSTANTS, THEN CALLS
*>    DCRULES.  DISABLED-FLAGS ARE FORCED "N" - A REAL POSTING
*>    PASS NEVER SKIPS A RULE (FIXED DC206).
*>
     move     sd-discount-pct       to cal-discount-pct.
     move     sd-acv                to cal-acv.
     move     sd-payment-terms-days to cal-payment-terms-days.
     move     sd-region             to cal-region.
     move     sd-security-clause    to cal-security-clause.
*>
     move     ws-dt-discount-threshold  to cal-discount-threshold.
     move     ws-dt-acv-exec-threshold  to cal-acv-exec-threshold.
     move     ws-dt-payment-terms-limit to cal-payment-terms-limit.
     move     ws-dt-eu-requires-legal   to cal-eu-requires-legal.
*>
     move     rc-rule-weight (1) to cal-rule-weight (1).
     move     rc-rule-weight (2) to cal-rule-weight (2).
     move     rc-rule-weight (3) to cal-rule-weight (3).
     move     rc-rule-weight (4) to cal-rule-weight (4).
     move     rc-rule-weight (5) to cal-rule-weight (5).
     move     rc-rule-owner  (1) to cal-rule-owner  (1).
     move     rc-rule-owner  (2) to cal-rule-owner  (2).
     move     rc-rule-owner  (3) to cal-rule-owner  (3).
     move     rc-rule-owner  (4) to cal-rule-owner  (4).
     move     rc-rule-owner  (5) to cal-rule-owner  (5).
     move     rc-p1-cutoff       to cal-p1-cutoff.
     move     rc-p2-cutoff       to cal-p2-cutoff.
     move     rc-p3-cutoff       to cal-p3-cutoff.
     move     rc-escalation-order (1) to cal-escalation-order (1).
     move     rc-escalation-order (2) to cal-escalation-order (2).
     move     rc-escalation-order (3) to cal-escalation-order (3).
     move     rc-escalation-order (4) to cal-escalation-order (4).
     move     "N" to cal-disabled-flags (1)
                     cal-disabled-flags (2)
                     cal-disabled-flags (3)
                     cal-disabled-flags (4)
                     cal-disabled-flags (5).
*>
     call     "DCRULES" using dc-rules-linkage.
*>
 bb020-exit.
     exit.
*>
 bb030-build-decision    section.
*>----------------------------------------------------------------
*>
     move     spaces to dc-decision-record.
     move     sd-deal-id          to dn-deal-id.
     move     cal-approval-status to dn-approval-status.
     move     cal-auto-approved-flag to dn-auto-approved-flag.
     move     cal-priority        to dn-priority.
     move     cal-total-weight    to dn-total-weight.
     move     cal-escalation-path (1) to dn-escalation-path (1).
     move     cal-escalation-path (2) to dn-escalation-path (2).
     move     cal-escalation-path (3) to dn-escalation-path (3).
     move     cal-escalation-path (4) to dn-escalation-path (4).
     move     cal-trigger-flags   (1) to dn-trigger-flags   (1).
     move     cal-trigger-flags   (2) to dn-trigger-flags   (2).
     move     cal-trigger-flags   (3) to dn-trigger-flags   (3).
     move     cal-trigger-flags   (4) to dn-trigger-flags   (4).
     move     cal-trigger-flags   (5) to dn-trigger-flags   (5).
     move     cal-trigger-weights (1) to dn-trigger-weights (1).
     move     cal-trigger-weights (2) to dn-trigger-weights (2).
     move     cal-trigger-weights (3) to dn-trigger-weights (3).
     move     cal-trigger-weights (4) to dn-trigger-weights (4).
     move     cal-trigger-weights (5) to dn-trigger-weights (5).
     write    dc-decision-record.
*>
 bb030-exit.
     exit.
*>
 bb040-build-advisory    section.
*>----------------------------------------------------------------
*>    THE FIXED, DETERMINISTIC ADVISORY CONTENT - SEE DC203.  NO
*>    LIVE ANALYZER CALL IN THIS RUN, THAT IS A SEPARATE TICKET.
*>
     move     spaces to dc-advisory-record.
     move     sd-deal-id  to av-deal-id.
     move     "MEDIUM"    to av-risk-level.
     move     2           to av-category-count.
     move     "AUDIT         " to av-categories (1).
     move     "DATA RESIDENCY" to av-categories (2).
     move     .87         to av-confidence.
     if       av-confidence < .75
              move "Y" to av-review-required
     else
              move "N" to av-review-required
     end-if.
     move     "This clause requires annual third-party security audits and data residency within the EU."
              to av-summary.
     write    dc-advisory-record.
*>
 bb040-exit.
     exit.
*>
 bb050-post-deal         section.
*>----------------------------------------------------------------
*>
     move     "P"                     to sd-status.
     move     cal-approval-status      to sd-approval-status.
     move     cal-auto-approved-flag   to sd-auto-approved-flag.
     move     cal-priority             to sd-priority.
     move     cal-total-weight         to sd-total-weight.
     move     cal-escalation-path (1)  to sd-escalation-path (1).
     move     cal-escalation-path (2)  to sd-escalation-path (2).
     move     cal-escalation-path (3)  to sd-escalation-path (3).
     move     cal-escalation-path (4)  to sd-escalation-path (4).
     move     zero to sd-escl-count.
     move     1 to a.
     perform  bb051-count-path thru bb051-exit until a > 4.
     move     cal-trigger-flags   (1) to sd-trigger-flags   (1).
     move     cal-trigger-flags   (2) to sd-trigger-flags   (2).
     move     cal-trigger-flags   (3) to sd-trigger-flags   (3).
     move     cal-trigger-flags   (4) to sd-trigger-flags   (4).
     move     cal-trigger-flags   (5) to sd-trigger-flags   (5).
     move     cal-trigger-weights (1) to sd-trigger-weights (1).
     move     cal-trigger-weights (2) to sd-trigger-weights (2).
     move     cal-trigger-weights (3) to sd-trigger-weights (3).
     move     cal-trigger-weights (4) to sd-trigger-weights (4).
     move     cal-trigger-weights (5) to sd-trigger-weights (5).
     rewrite  dc-stored-deal-record.
*>
 bb050-exit.
     exit.
*>
 bb051-count-path        section.
*>----------------------------------------------------------------
*>
     if       sd-escalation-path (a) not = spaces
              add 1 to sd-escl-count
     end-if.
     add      1 to a.
*>
 bb051-exit.
     exit.
*>
