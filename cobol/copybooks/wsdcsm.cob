*> ******************************************
*>                                           *
*>  RECORD DEFINITION FOR SIMULATION          *
*>     PARAMETER FILE (WHAT-IF INPUT)         *
*> ******************************************
*>  FILE SIZE 200 BYTES. ONE RECORD PER SIMULATION RUN.
*>
*>  EACH "-USED" SWITCH BELOW TELLS DC050 WHETHER THAT SECTION OF
*>  THE BASELINE CONFIGURATION IS REPLACED FOR THE SIMULATED PASS -
*>  "N" MEANS THE LIVE CONFIGURATION STANDS FOR THAT SECTION.
*>
*> 21/01/26 VBC - CREATED.
*> 28/01/26 VBC - THRESHOLD FIELDS REPACKED COMP-3 TO MATCH THE
*>                CONFIG BOOK - FILLER LEFT IN PLACE OF FREED BYTES.
*>
 01  dc-sim-params-record.
     03  sm-default-used         pic x.
     03  sm-default-discount-threshold  pic 9(3)v9  comp-3.
     03  filler                         pic x.
     03  sm-default-acv-exec-threshold  pic 9(9)v99 comp-3.
     03  filler                         pic x(5).
     03  sm-default-payment-terms-limit pic 9(3).
     03  sm-default-eu-requires-legal   pic x.
     03  sm-segments-used         pic x.
     03  sm-segment-count         pic 9.
     03  sm-segment-override      occurs 4.
         05  sm-seg-segment           pic x(10).
         05  sm-seg-discount-threshold  pic 9(3)v9  comp-3.
         05  filler                     pic x.
         05  sm-seg-acv-exec-threshold  pic 9(9)v99 comp-3.
         05  filler                     pic x(5).
         05  sm-seg-payment-terms-limit pic 9(3).
         05  sm-seg-eu-requires-legal   pic x.
     03  sm-weights-used          pic x.
     03  sm-rule-weight           pic 9(2)    occurs 5.
     03  sm-order-used            pic x.
     03  sm-escalation-order      pic x(8)    occurs 4.
     03  sm-disabled-flags        pic x       occurs 5.
     03  filler                   pic x(13).
*>
