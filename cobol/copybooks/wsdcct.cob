*> ******************************************
*>                                           *
*>  RECORD DEFINITION FOR RUN CONTROL         *
*>     TOTALS FILE - RRN = 1                  *
*> ******************************************
*>  FILE SIZE 32 BYTES PADDED TO 48.
*>
*> 12/01/26 VBC - CREATED. SAME IDEA AS THE PAYROLL PR2 BLOCK -
*>                RUNNING COUNTS A LATER PROGRAM IN THE SUITE
*>                NEEDS, CARRIED ON A TINY SINGLE RECORD FILE
*>                RATHER THAN THREADED THROUGH LINKAGE.
*>
 01  dc-control-record.
     03  ct-recs-read          binary-long unsigned value zero.
     03  ct-recs-rejected      binary-long unsigned value zero.
     03  ct-recs-processed     binary-long unsigned value zero.
     03  ct-recs-overridden    binary-long unsigned value zero.
     03  ct-ovr-recs-read      binary-long unsigned value zero.
     03  ct-ovr-recs-rejected  binary-long unsigned value zero.
     03  filler                pic x(16).
*>
