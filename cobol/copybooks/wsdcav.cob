*> ******************************************
*>                                           *
*>  RECORD DEFINITION FOR CLAUSE ADVISORY     *
*>           FILE                             *
*>     USES AV-DEAL-ID AS KEY                 *
*> ******************************************
*>  FILE SIZE 180 BYTES.
*>
*> 10/01/26 VBC - CREATED.
*> 17/01/26 VBC - CONFIRMED WITH LEGAL THE ADVISORY STAYS FIXED
*>                CONTENT UNTIL THE LIVE ANALYZER IS BROUGHT IN
*>                SCOPE - THAT IS A SEPARATE TICKET, NOT THIS RUN.
*> 28/01/26 VBC - AV-SUMMARY WIDENED TO X(90) - LEGAL'S SIGNED-OFF
*>                WORDING FOR THE SECURITY/DATA-RESIDENCY CLAUSE
*>                RAN PAST 80 CHARACTERS AND WAS BEING TRUNCATED.
*>
 01  dc-advisory-record.
     03  av-deal-id            pic x(12).
     03  av-risk-level         pic x(6).
     03  av-category-count     pic 9(1).
     03  av-categories         pic x(14)   occurs 4.
     03  av-confidence         pic 9v99.
     03  av-review-required    pic x.
         88  av-needs-review       value "Y".
     03  av-summary            pic x(90).
     03  filler                pic x(11).
*>
