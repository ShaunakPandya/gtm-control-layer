*> ******************************************
*>                                           *
*>  RECORD DEFINITION FOR OVERRIDE INPUT      *
*>           FILE                             *
*>     USES OV-DEAL-ID AS KEY                 *
*> ******************************************
*>  FILE SIZE 84 BYTES - EVERY BYTE SPOKEN FOR, SEE NOTE BELOW.
*>
*> 11/01/26 VBC - CREATED.
*> 18/01/26 VBC - NO ROOM FOR A TRAILING FILLER ON THIS ONE WITHOUT
*>                GROWING PAST THE 84 BYTE LAYOUT SALES AGREED WITH
*>                THE OVERRIDE DESK - LEFT AS IS, DO NOT PAD THIS
*>                RECORD WITHOUT RE-AGREEING THE FILE SIZE.
*>
 01  dc-override-record.
     03  ov-deal-id            pic x(12).
     03  ov-reason             pic x(22).
     03  ov-notes              pic x(40).
     03  ov-by                 pic x(10).
*>
