*> ******************************************
*>                                           *
*>  RECORD DEFINITION FOR APPLIED OVERRIDE    *
*>     LOG FILE (INTERNAL, FEEDS DC040)       *
*> ******************************************
*>  FILE SIZE 80 BYTES.
*>
*> 12/01/26 VBC - CREATED. CARRIES A SNAPSHOT OF THE DEAL'S
*>                ESCALATION PATH AT OVERRIDE TIME SO DC040 DOES
*>                NOT NEED TO RE-DERIVE IT FROM DCRULES.
*>
 01  dc-override-log-record.
     03  ol-deal-id            pic x(12).
     03  ol-reason             pic x(22).
     03  ol-by                 pic x(10).
     03  ol-escalation-path    pic x(8)    occurs 4.
     03  filler                pic x(4).
*>
*>    FLAT VIEW OF THE ESCALATION-PATH BLOCK ONLY - USED TO TEST
*>    THE WHOLE SNAPSHOT FOR BLANKS IN ONE COMPARE RATHER THAN
*>    WALKING ALL 4 OCCURRENCES, SAME IDEA AS DCRULES' OWN RAW-
*>    OWNER FLAT VIEW.  28/01/26 VBC.
*>
 01  dc-override-log-flat redefines dc-override-log-record.
     03  filler                pic x(44).
     03  ol-escalation-flat    pic x(32).
     03  filler                pic x(4).
*>
