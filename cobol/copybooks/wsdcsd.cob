*> ******************************************
*>                                           *
*>  RECORD DEFINITION FOR STORED / PROCESSED  *
*>     DEAL FILE (INTERNAL MASTER)            *
*>     USES SD-DEAL-ID AS KEY                 *
*> ******************************************
*>  FILE SIZE 244 BYTES.
*>
*> HOLDS THE DEAL'S ORIGINAL INTAKE FIELDS PLUS THE OUTCOME OF THE
*> POSTING PASS, SO THE OVERRIDE STEP AND THE WHAT-IF SIMULATION
*> CAN BOTH RE-READ A DEAL BY KEY WITHOUT GOING BACK TO DEALS-IN.
*>
*> 12/01/26 VBC - CREATED.
*> 19/01/26 VBC - ADDED SD-ESCL-COUNT - DC040 WAS RE-COUNTING BLANKS
*>                IN THE PATH ON EVERY TEAM-BREAKDOWN PASS, CHEAPER
*>                TO CARRY THE COUNT ONCE IT IS KNOWN.
*> 25/01/26 VBC - STATUS BYTE 88-LEVELS ADDED AFTER A TRANSCRIPTION
*>                SLIP SENT AN 'O' (LOWER CASE) TO DC030 TEST DATA.
*> 28/01/26 VBC - SD-ACV AND SD-DISCOUNT-PCT REPACKED COMP-3, SAME AS
*>                THE INTAKE BOOK - FREED BYTES LEFT AS FILLER SO THE
*>                244-BYTE RECORD AND THE RULE-TABLE REDEFINES BELOW
*>                DO NOT NEED RE-OFFSETTING.
*>
 01  dc-stored-deal-record.
*>
*>  -- AS SUBMITTED --
*>
     03  sd-deal-id            pic x(12).
     03  sd-deal-type          pic x(10).
     03  sd-segment            pic x(10).
     03  sd-acv                pic s9(9)v99  comp-3.
     03  filler                pic x(5).
     03  sd-discount-pct       pic 9(3)v9    comp-3.
     03  filler                pic x.
     03  sd-payment-terms-days pic 9(3).
     03  sd-region             pic x(5).
     03  sd-security-clause    pic x.
     03  sd-clause-text        pic x(80).
*>
*>  -- RUN STATUS --
*>
     03  sd-status             pic x.
         88  sd-validated          value "V".
         88  sd-processed          value "P".
         88  sd-overridden         value "O".
*>
*>  -- OUTCOME OF THE RULES/ROUTING PASS (DCRULES VIA DC020) --
*>
     03  sd-approval-status    pic x(13).
     03  sd-auto-approved-flag pic x.
     03  sd-priority           pic x(4).
     03  sd-total-weight       pic 9(3).
     03  sd-escalation-path    pic x(8)   occurs 4.
     03  sd-escl-count         binary-char unsigned.
     03  sd-trigger-flags      pic x      occurs 5.
     03  sd-trigger-weights    pic 9(2)   occurs 5.
     03  filler                pic x(38).
*>
*>  TABLE VIEW COMBINING EACH RULE'S FLAG AND WEIGHT SIDE BY SIDE -
*>  USED BY DC040 WHEN IT WALKS THE RULE-TRIGGER FREQUENCY SECTION,
*>  CHEAPER THAN INDEXING TWO PARALLEL ARRAYS.
*>
 01  dc-stored-deal-rule-tbl redefines dc-stored-deal-record.
     03  filler                pic x(191).
     03  sd-rule-entry                    occurs 5.
         05  sd-rule-flag-rd   pic x.
         05  sd-rule-weight-rd pic 9(2).
     03  filler                pic x(38).
*>
