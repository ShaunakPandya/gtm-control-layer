*> ******************************************
*>                                           *
*>  SCALAR RULE CONFIGURATION - RULE WEIGHTS, *
*>     PRIORITY CUTOFFS, ESCALATION ORDER      *
*>     WORKING-STORAGE ONLY - NOT FILE RESIDENT*
*> ******************************************
*>  HOUSE CONSTANTS FOR THE FIVE BUSINESS RULES, BUILT INTO THE
*>  RUN THE SAME WAY THE PAYROLL SUITE'S PR1 BLOCK CARRIES ITS
*>  RUN CONSTANTS.  COPY THIS INTO WORKING-STORAGE ONLY - SEE
*>  WSDCCF.COB FOR WHY IT WAS SPLIT OUT OF THAT BOOK.
*>
*> 22/01/26 VBC - CREATED (SPLIT OUT OF WSDCCF.COB).
*>
 01  dc-rule-config.
     03  rc-rule-id-1        pic x(22)   value "DISCOUNT_THRESHOLD    ".
     03  rc-rule-id-2        pic x(22)   value "ACV_EXEC_THRESHOLD    ".
     03  rc-rule-id-3        pic x(22)   value "EU_LEGAL_REVIEW       ".
     03  rc-rule-id-4        pic x(22)   value "PAYMENT_TERMS_LIMIT   ".
     03  rc-rule-id-5        pic x(22)   value "CUSTOM_SECURITY_CLAUSE".
     03  rc-rule-owner-1     pic x(8)    value "FINANCE ".
     03  rc-rule-owner-2     pic x(8)    value "EXEC    ".
     03  rc-rule-owner-3     pic x(8)    value "LEGAL   ".
     03  rc-rule-owner-4     pic x(8)    value "FINANCE ".
     03  rc-rule-owner-5     pic x(8)    value "SECURITY".
     03  rc-rule-weight-1    pic 9(2)    value 2.
     03  rc-rule-weight-2    pic 9(2)    value 3.
     03  rc-rule-weight-3    pic 9(2)    value 2.
     03  rc-rule-weight-4    pic 9(2)    value 1.
     03  rc-rule-weight-5    pic 9(2)    value 3.
     03  rc-p1-cutoff        pic 9(3)    value 5.
     03  rc-p2-cutoff        pic 9(3)    value 3.
     03  rc-p3-cutoff        pic 9(3)    value 1.
     03  rc-escl-order-1     pic x(8)    value "FINANCE ".
     03  rc-escl-order-2     pic x(8)    value "LEGAL   ".
     03  rc-escl-order-3     pic x(8)    value "SECURITY".
     03  rc-escl-order-4     pic x(8)    value "EXEC    ".
*>
*>  TABLE VIEWS OF THE ABOVE FOR INDEXED LOOKUP IN DC020/DC050 -
*>  REDEFINES RATHER THAN OCCURS SO EACH ENTRY CAN STILL CARRY
*>  ITS OWN HOUSE-CONSTANT VALUE.
*>
 01  dc-rule-config-tbl redefines dc-rule-config.
     03  rc-rule-id          pic x(22)   occurs 5.
     03  rc-rule-owner       pic x(8)    occurs 5.
     03  rc-rule-weight      pic 9(2)    occurs 5.
     03  filler              pic 9(3)    occurs 3.
     03  rc-escalation-order pic x(8)    occurs 4.
*>
