*> ******************************************
*>                                           *
*>  RECORD DEFINITION FOR REJECT LISTING      *
*>           FILE                             *
*> ******************************************
*>  FILE SIZE 90 BYTES. SEQUENTIAL, PRINTABLE.
*>
*> 11/01/26 VBC - CREATED.
*>
 01  dc-reject-record.
     03  rj-deal-id            pic x(12).
     03  rj-source             pic x(8).
     03  rj-field              pic x(20).
     03  rj-reason             pic x(40).
     03  filler                pic x(10).
*>
*>    FLAT VIEW OF FIELD+REASON - LETS A CALLER ECHO THE WHOLE
*>    PROBLEM TEXT TO THE JOB LOG IN ONE DISPLAY RATHER THAN TWO,
*>    WITHOUT TOUCHING THE RECORD LAYOUT ITSELF.  28/01/26 VBC.
*>
 01  dc-reject-flat redefines dc-reject-record.
     03  filler                pic x(20).
     03  rj-problem-text       pic x(60).
     03  filler                pic x(10).
*>
