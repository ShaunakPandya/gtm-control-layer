*> ******************************************
*>                                           *
*>  LINKAGE BLOCK FOR CALL TO "DCRULES"       *
*>                                           *
*> ******************************************
*> PASSED BY DC020 (POSTING) AND DC050 (SIMULATION) - BOTH PASS
*> THE DEAL FIELDS AND THE ALREADY RESOLVED THRESHOLD SET (SEGMENT
*> MERGE IS DONE BY THE CALLER, SEE BB-RESOLVE-THRESHOLDS IN EACH).
*>
*> 13/01/26 VBC - CREATED.
*> 20/01/26 VBC - ADDED CAL-DISABLED-FLAGS FOR THE SIMULATION CALL -
*>                POSTING PASS ALWAYS MOVES THIS TO ALL "N".
*> 28/01/26 VBC - MONEY/RATE FIELDS REPACKED COMP-3, SAME AS THE
*>                DEAL AND CONFIG BOOKS - SAME COPYBOOK BOTH SIDES
*>                OF THE CALL SO NO RE-ALIGNMENT NEEDED.
*>
 01  dc-rules-linkage.
*>
*>  -- IN: DEAL FIELDS NEEDED BY THE FIVE RULES --
*>
     03  cal-discount-pct       pic 9(3)v9    comp-3.
     03  cal-acv                pic s9(9)v99  comp-3.
     03  cal-payment-terms-days pic 9(3).
     03  cal-region             pic x(5).
     03  cal-security-clause    pic x.
*>
*>  -- IN: RESOLVED THRESHOLDS (DEFAULT MERGED WITH SEGMENT OVERRIDE) --
*>
     03  cal-discount-threshold  pic 9(3)v9   comp-3.
     03  cal-acv-exec-threshold  pic 9(9)v99  comp-3.
     03  cal-payment-terms-limit pic 9(3).
     03  cal-eu-requires-legal   pic x.
*>
*>  -- IN: RULE WEIGHTS / CUTOFFS / ESCALATION ORDER, AND THE
*>        WHAT-IF DISABLED-RULE SWITCHES (ALL "N" FOR A REAL POST) --
*>
     03  cal-rule-weight        pic 9(2)    occurs 5.
     03  cal-p1-cutoff          pic 9(3).
     03  cal-p2-cutoff          pic 9(3).
     03  cal-p3-cutoff          pic 9(3).
     03  cal-escalation-order   pic x(8)    occurs 4.
     03  cal-rule-owner         pic x(8)    occurs 5.
     03  cal-disabled-flags     pic x       occurs 5.
*>
*>  FLAT VIEW OF THE FIVE DISABLED FLAGS - LETS THE CALLEE TEST
*>  "ARE ALL FIVE RULES DISABLED" IN ONE COMPARE RATHER THAN A
*>  LOOP.  28/01/26 VBC.
*>
     03  cal-disabled-flags-flat redefines cal-disabled-flags
                                pic x(5).
*>
*>  -- OUT: EVALUATED RESULT --
*>
     03  cal-trigger-flags      pic x       occurs 5.
*>
*>  FLAT VIEW OF THE FIVE TRIGGER FLAGS - LETS THE CALLEE TEST
*>  "DID ANYTHING TRIGGER AT ALL" IN ONE COMPARE AGAINST "NNNNN"
*>  RATHER THAN A LOOP.  28/01/26 VBC.
*>
     03  cal-trigger-flags-flat redefines cal-trigger-flags
                                pic x(5).
*>
     03  cal-trigger-weights    pic 9(2)    occurs 5.
     03  cal-total-weight       pic 9(3).
     03  cal-priority           pic x(4).
     03  cal-approval-status    pic x(13).
     03  cal-auto-approved-flag pic x.
     03  cal-escalation-path    pic x(8)    occurs 4.
*>
