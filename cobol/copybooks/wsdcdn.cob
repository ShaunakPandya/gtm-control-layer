*> ******************************************
*>                                           *
*>  RECORD DEFINITION FOR DECISION FILE       *
*>     USES DN-DEAL-ID AS KEY                 *
*> ******************************************
*>  FILE SIZE 120 BYTES.
*>
*> 10/01/26 VBC - CREATED.
*> 16/01/26 VBC - ESCALATION PATH WIDENED TEST SHOWED 4 SLOTS ARE
*>                ENOUGH - EXEC NEVER APPEARS WITH ALL FOUR OTHERS.
*>
 01  dc-decision-record.
     03  dn-deal-id            pic x(12).
     03  dn-approval-status    pic x(13).
         88  dn-auto-approved      value "AUTO-APPROVED".
         88  dn-escalated          value "ESCALATED    ".
     03  dn-auto-approved-flag pic x.
     03  dn-priority           pic x(4).
     03  dn-total-weight       pic 9(3).
     03  dn-escalation-path    pic x(8)    occurs 4.
     03  dn-trigger-flags      pic x       occurs 5.
     03  dn-trigger-weights    pic 9(2)    occurs 5.
     03  filler                pic x(40).
*>
