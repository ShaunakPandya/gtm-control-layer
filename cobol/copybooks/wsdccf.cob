*> ******************************************
*>                                           *
*>  RECORD DEFINITION FOR THRESHOLD           *
*>     CONFIGURATION FILE (PER SEGMENT)       *
*>     DEFAULT RECORD FIRST THEN OVERRIDES     *
*> ******************************************
*>  FILE SIZE 40 BYTES.
*>
*> 09/01/26 VBC - CREATED.
*> 15/01/26 VBC - CONFIRMED EU-REQUIRES-LEGAL IS A PLAIN Y/N FLAG,
*>                NOT A TRI-STATE - LEGAL CAME BACK ON THE TICKET.
*> 28/01/26 VBC - THRESHOLD FIELDS REPACKED COMP-3 TO MATCH THE
*>                DEAL BOOKS - FILLER LEFT IN PLACE OF FREED BYTES.
*>
 01  dc-config-record.
     03  cf-segment             pic x(10).
     03  cf-discount-threshold  pic 9(3)v9    comp-3.
     03  filler                 pic x.
     03  cf-acv-exec-threshold  pic 9(9)v99   comp-3.
     03  filler                 pic x(5).
     03  cf-payment-terms-limit pic 9(3).
     03  cf-eu-requires-legal   pic x.
     03  filler                 pic x(11).
*>
*>  ZERO/SPACE IN ANY OF THE FOUR THRESHOLD FIELDS ON A SEGMENT
*>  OVERRIDE RECORD MEANS "NOT EXPLICITLY SET" - THE DEFAULT
*>  VALUE STANDS FOR THAT FIELD. AGREED WITH FINANCE 16/01/26.
*>
*> 22/01/26 VBC - MOVED THE SCALAR RULE-CONFIG CONSTANTS (RULE
*>                WEIGHTS, CUTOFFS, ESCALATION ORDER) OUT TO
*>                WSDCRC.COB - THIS BOOK GETS COPYD INTO AN FD,
*>                AND A CONSTANT'S VALUE CLAUSE DOES NOT TAKE AT
*>                RUN TIME ON A FILE SECTION ITEM. DC020/DC050
*>                WERE PICKING UP ZEROS, NOT THE HOUSE WEIGHTS.
*>
