*> ******************************************
*>                                           *
*>  RECORD DEFINITION FOR DEAL SUBMISSION     *
*>           FILE (INTAKE)                    *
*>     USES DL-ID AS KEY ONCE STAMPED          *
*> ******************************************
*>  FILE SIZE 140 BYTES.
*>
*> THESE FIELD DEFINITIONS MAY NEED CHANGING
*>
*> 09/01/26 VBC - CREATED.
*> 14/01/26 VBC - ACV WIDENED TO S9(9)V99 AFTER FINANCE QUERIED A
*>                TRUNCATED RENEWAL DEAL IN THE INTAKE TEST BATCH.
*> 28/01/26 VBC - ACV AND DISCOUNT-PCT REPACKED COMP-3 TO MATCH THE
*>                PAYROLL MONEY FIELDS - FILLER LEFT IN PLACE OF THE
*>                FREED BYTES SO THE 140-BYTE RECORD DOES NOT MOVE.
*>
 01  dc-deal-record.
     03  dl-id                 pic x(12).
     03  dl-type               pic x(10).
     03  dl-segment            pic x(10).
     03  dl-acv                pic s9(9)v99  comp-3.
     03  filler                pic x(5).
     03  dl-discount-pct       pic 9(3)v9    comp-3.
     03  filler                pic x.
     03  dl-payment-terms-days pic 9(3).
     03  dl-region             pic x(5).
     03  dl-security-clause    pic x.
         88  dl-sec-clause-yes     value "Y".
         88  dl-sec-clause-no      value "N".
     03  dl-clause-text        pic x(80).
     03  filler                pic x(4).
*>
